000010*****************************************************************
000020* MEMBER:  ITEMREC
000030* INVOICE ITEM RECORD - ONE PER LINE ITEM SOLD
000040*
000050* R. VANCE     06/14/87  ORIGINAL LAYOUT FOR INVOICE ITEM FILE.
000060* G. FARROW    03/10/91  CARRIES PRODUCT NAME/SKU AT TIME OF     CR1991027
000070*                        SALE SO SLSAGG1 DOES NOT NEED A MASTER  CR1991027
000080*                        LOOKUP WHEN ROLLING UP UNITS SOLD.      CR1991027
000090*****************************************************************
000100 01  INVOICE-ITEM-RECORD.
000110     05  ITM-INV-ID                   PIC 9(06).
000120     05  ITM-PROD-ID                  PIC 9(06).
000130     05  ITM-PROD-SKU                 PIC X(12).
000140     05  ITM-PROD-NAME                PIC X(30).
000150     05  ITM-QTY                      PIC 9(05) COMP.
000160     05  ITM-UNIT-PRICE               PIC S9(7)V99 COMP-3.
000170     05  ITM-LINE-TOTAL               PIC S9(9)V99 COMP-3.
000180     05  ITM-DISCOUNT                 PIC S9(7)V99 COMP-3.
000190     05  FILLER                       PIC X(20) VALUE SPACES.
