000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050* PROGRAM:  CUSTUPD1
000060*
000070* AUTHOR :  S. T. NAKASHIMA
000080*
000090* APPLIES CUSTOMER REGISTRATION AND INQUIRY REQUESTS AGAINST THE
000095* CUSTOMER MASTER FILE.  AN ADD REQUEST (ACTION CODE 'A') WHOSE
000100* CONTACT NUMBER IS NOT EXACTLY 10 DIGITS, OR WHICH ALREADY EXISTS
000110* ON THE MASTER, IS REJECTED AND REPORTED; OTHERWISE THE NEXT
000120* SEQUENTIAL CUSTOMER-ID IS ASSIGNED AND THE RECORD IS ADDED TO
000130* THE END OF THE MASTER.  AN INQUIRY REQUEST (ACTION CODE 'I')
000135* NEVER CHANGES THE MASTER -- IT ONLY REPORTS WHETHER A CONTACT
000136* NUMBER IS ALREADY ON FILE, AND IF SO, UNDER WHICH CUSTOMER-ID.
000140* THIS RUN DOES NOT UPDATE OR DELETE EXISTING CUSTOMER RECORDS.
000150*****************************************************************
000160*                   C H A N G E   L O G
000170*---------------------------------------------------------------
000180* DATE-WRITTEN  04/17/90    S. T. NAKASHIMA
000190*   ORIGINAL VERSION.  CONTACT NUMBER DUPLICATE CHECK AGAINST
000200*   THE FULL CUSTOMER MASTER LOADED INTO A WORKING-STORAGE
000210*   TABLE (SAME TECHNIQUE AS THE SKU CHECK IN PRODUPD1).
000220* 03/10/91  G. L. FARROW        CR1991033
000230*   ADDED CUST-GST TO THE REGISTRATION RECORD LAYOUT.
000240* 06/08/94  B. J. OKONKWO       CR1994071
000250*   BLANK CUST-NAME ON A REQUEST NOW DEFAULTS TO 'ANONYMOUS'
000260*   RATHER THAN BEING REJECTED.
000270* 11/02/98  C. REYES            CR1998114
000280*   Y2K -- CUST-LAST-MAINT-DATE AND CUST-ADD-DATE EXPANDED TO
000290*   8-DIGIT YYYYMMDD.  SEE CUSTMSTR COPY MEMBER.
000295* 05/29/2001 S. T. NAKASHIMA     CR2001049
000296*   ADDED 305-CHECK-CONTACT-FORMAT -- CRR-CUST-CONTACT MUST BE
000297*   EXACTLY 10 DIGITS.  MARKETING HAD BEEN KEYING PARTIAL AND
000298*   PUNCTUATED PHONE NUMBERS ON THE REGISTRATION FORM AND THE
000299*   DUPLICATE-CONTACT CHECK WAS THE ONLY GATE CATCHING ANY OF IT.
000300* 06/11/2001 S. T. NAKASHIMA     CR2001055
000301*   ADDED ACTION CODE 'I' (INQUIRY) -- 230-PROCESS-INQUIRY-CUST
000302*   REPORTS WHETHER A CONTACT NUMBER IS ON THE MASTER WITHOUT
000303*   REGISTERING IT.  CUST-REG-REQUEST NOW CARRIES CRR-ACTION-CODE
000304*   AS ITS FIRST FIELD; REQUEST-FILE BUILD JOBS WERE UPDATED TO
000305*   STAMP 'A' ON EXISTING REGISTRATION EXTRACTS.
000306*---------------------------------------------------------------
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.     CUSTUPD1.
000330 AUTHOR.         S. T. NAKASHIMA.
000340 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000350 DATE-WRITTEN.   04/17/90.
000360 DATE-COMPILED.
000370 SECURITY.       NON-CONFIDENTIAL.
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-370.
000410 OBJECT-COMPUTER. IBM-370.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     UPSI-0 ON  IS DUP-CONTACT-OVERRIDE-SW
000450     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT CUSTOMER-FILE     ASSIGN TO CUSTFILE
000490            ACCESS IS SEQUENTIAL
000500            FILE STATUS  IS  WS-CUSTFILE-STATUS.
000510     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT
000520            ACCESS IS SEQUENTIAL
000530            FILE STATUS  IS  WS-CUSTOUT-STATUS.
000540     SELECT REQUEST-FILE      ASSIGN TO CUSTREQ
000550            ACCESS IS SEQUENTIAL
000560            FILE STATUS  IS  WS-REQFILE-STATUS.
000570     SELECT REPORT-FILE       ASSIGN TO CUSTRPT
000580            FILE STATUS  IS  WS-REPORT-STATUS.
000590*****************************************************************
000600 DATA DIVISION.
000610 FILE SECTION.
000620*
000630 FD  CUSTOMER-FILE
000640     RECORDING MODE IS F.
000650 01  CUST-REC-FD                 PIC X(168).
000660*
000670 FD  CUSTOMER-FILE-OUT
000680     RECORDING MODE IS F.
000690 01  CUST-OUT-REC-FD             PIC X(168).
000700*
000710 FD  REQUEST-FILE
000720     RECORDING MODE IS F.
000730 01  REQUEST-REC-FD              PIC X(100).
000740*
000750 FD  REPORT-FILE
000760     RECORDING MODE IS F.
000770 01  REPORT-RECORD               PIC X(132).
000780*****************************************************************
000790 WORKING-STORAGE SECTION.
000800*****************************************************************
000810*
000820 01  SYSTEM-DATE-AND-TIME.
000830     05  CURRENT-DATE.
000840         10  CURRENT-YEAR            PIC 9(2).
000850         10  CURRENT-MONTH           PIC 9(2).
000860         10  CURRENT-DAY             PIC 9(2).
000870     05  CURRENT-TIME.
000880         10  CURRENT-HOUR            PIC 9(2).
000890         10  CURRENT-MINUTE          PIC 9(2).
000900         10  CURRENT-SECOND          PIC 9(2).
000910         10  CURRENT-HNDSEC          PIC 9(2).
000920 01  WS-CENTURY-DATE.
000930     05  WS-CC-YY                    PIC 9(4) COMP.
000940     05  WS-MAINT-DATE-8             PIC 9(8).
000942 01  WS-MAINT-DATE-8-X REDEFINES WS-MAINT-DATE-8.
000944     05  WS-MD8-CC                   PIC 9(02).
000946     05  WS-MD8-YY                   PIC 9(02).
000948     05  WS-MD8-MM                   PIC 9(02).
000949     05  WS-MD8-DD                   PIC 9(02).
000950*
000960 01  CUST-REG-REQUEST.
000965     05  CRR-ACTION-CODE             PIC X(1).
000966         88  CRR-ADD                     VALUE 'A'.
000967         88  CRR-INQUIRY                 VALUE 'I'.
000970     05  CRR-CUST-NAME               PIC X(30).
000980     05  CRR-CUST-CONTACT            PIC X(10).
000990     05  CRR-CUST-EMAIL              PIC X(40).
001000     05  CRR-CUST-GST                PIC X(15).
001010     05  FILLER                      PIC X(4)  VALUE SPACES.
001020*
001030 01  WS-FIELDS.
001040     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.
001050     05  WS-CUSTOUT-STATUS       PIC X(2)  VALUE SPACES.
001060     05  WS-REQFILE-STATUS       PIC X(2)  VALUE SPACES.
001070     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
001080     05  WS-REQ-EOF              PIC X     VALUE 'N'.
001090         88  WS-NO-MORE-REQS               VALUE 'Y'.
001100     05  WS-REQUEST-OK           PIC X     VALUE 'Y'.
001110         88  WS-REQUEST-ACCEPTED           VALUE 'Y'.
001120     05  WS-REJECT-REASON        PIC X(25) VALUE SPACES.
001130*
001135 77  I                           PIC S9(4) COMP  VALUE +0.
001140 01  WORK-VARIABLES.
001160     05  WS-CONTACT-FOUND-SW     PIC X           VALUE 'N'.
001170         88  WS-CONTACT-FOUND                     VALUE 'Y'.
001175     05  WS-INQUIRY-FOUND-SW     PIC X           VALUE 'N'.
001176         88  WS-INQUIRY-FOUND                     VALUE 'Y'.
001180*
001190* CUSTOMER MASTER TABLE -- LOADED ONCE AT START OF RUN; NEW
001200* REGISTRATIONS ARE APPENDED AS THEY ARE ACCEPTED SO A SECOND
001210* REQUEST IN THE SAME RUN FOR THE SAME CONTACT IS ALSO CAUGHT.
001220*
001230 01  CUST-TABLE.
001240     05  CUST-TBL-COUNT          PIC S9(4) COMP  VALUE +0.
001250     05  CUST-TBL-ENTRY OCCURS 1000 TIMES
001260                        DEPENDING ON CUST-TBL-COUNT.
001270         COPY CUSTMSTR REPLACING ==01  CUST-MASTER-RECORD==
001280                           BY  ==10  CUST-TBL-REC==.
001290 01  CUST-TBL-CONTACT-X REDEFINES CUST-TABLE.
001300     05  FILLER                  PIC S9(4) COMP.
001310     05  FILLER OCCURS 1000 TIMES PIC X(168).
001320*
001330 01  WS-NEXT-CUST-ID             PIC 9(6) COMP VALUE 0.
001340*
001350 01  REPORT-TOTALS.
001360     05  NUM-REG-REQUESTS        PIC S9(9) COMP-3  VALUE +0.
001370     05  NUM-REG-PROCESSED       PIC S9(9) COMP-3  VALUE +0.
001375     05  NUM-INQUIRY-REQUESTS    PIC S9(9) COMP-3  VALUE +0.
001376     05  NUM-INQUIRY-PROCESSED   PIC S9(9) COMP-3  VALUE +0.
001380     05  NUM-REJECTED            PIC S9(9) COMP-3  VALUE +0.
001390*
001400 01  RPT-HEADER1.
001410     05  FILLER                     PIC X(42)
001420               VALUE 'CUSTOMER REGISTRATION REPORT        DATE:'.
001430     05  RPT-MM                     PIC 99.
001440     05  FILLER                     PIC X     VALUE '/'.
001450     05  RPT-DD                     PIC 99.
001460     05  FILLER                     PIC X     VALUE '/'.
001470     05  RPT-YY                     PIC 99.
001480     05  FILLER                     PIC X(71) VALUE SPACES.
001490 01  RPT-DETAIL1.
001500     05  FILLER                     PIC X(11) VALUE 'REGISTERED '.
001510     05  RPT-CUST-ID                PIC ZZZZZ9.
001520     05  FILLER                     PIC X(4)  VALUE '  - '.
001530     05  RPT-CUST-NAME              PIC X(30).
001540     05  FILLER                     PIC X(4)  VALUE SPACES.
001550     05  RPT-CUST-CONTACT           PIC X(10).
001560     05  FILLER                     PIC X(67) VALUE SPACES.
001570 01  RPT-REJECT-LINE.
001580     05  FILLER                     PIC X(11) VALUE 'REJECTED - '.
001590     05  RPT-REJ-CONTACT            PIC X(10).
001600     05  FILLER                     PIC X(10) VALUE '  REASON: '.
001610     05  RPT-REJ-REASON             PIC X(25).
001620     05  FILLER                     PIC X(76) VALUE SPACES.
001625 01  RPT-INQUIRY-LINE.
001626     05  FILLER                     PIC X(9)  VALUE 'INQUIRY '.
001627     05  RPT-INQ-CONTACT            PIC X(10).
001628     05  FILLER                     PIC X(2)  VALUE SPACES.
001629     05  RPT-INQ-CUST-ID            PIC ZZZZZ9.
001630     05  FILLER                     PIC X(2)  VALUE SPACES.
001631     05  RPT-INQ-CUST-NAME          PIC X(30).
001632     05  FILLER                     PIC X(2)  VALUE SPACES.
001633     05  RPT-INQ-STATUS             PIC X(09).
001634     05  FILLER                     PIC X(60) VALUE SPACES.
001640 01  RPT-STATS-HDR1.
001650     05  FILLER PIC X(30) VALUE 'RUN TOTALS:'.
001660     05  FILLER PIC X(102) VALUE SPACES.
001670 01  RPT-STATS-DETAIL.
001680     05  RPT-STATS-LABEL          PIC X(30).
001690     05  RPT-STATS-COUNT          PIC ZZZ,ZZZ,ZZ9.
001700     05  FILLER                   PIC X(89) VALUE SPACES.
001710*
001720 01  ABEND-TEST                  PIC X(2).
001730 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
001740*****************************************************************
001750 PROCEDURE DIVISION.
001760*****************************************************************
001770*
001780 000-MAIN.
001790     ACCEPT CURRENT-DATE FROM DATE.
001800     ACCEPT CURRENT-TIME FROM TIME.
001810     DISPLAY 'CUSTUPD1 STARTED DATE = ' CURRENT-MONTH '/'
001820            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
001830*
001840     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001850     PERFORM 800-INIT-REPORT THRU 800-EXIT.
001860     PERFORM 105-LOAD-CUSTOMER-TABLE THRU 105-EXIT.
001870*
001880     PERFORM 710-READ-REQUEST THRU 710-EXIT.
001890     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
001900             UNTIL WS-NO-MORE-REQS.
001910*
001920     PERFORM 900-WRITE-CUSTOMER-MASTER THRU 900-EXIT.
001930     PERFORM 950-REPORT-CONTROL-TOTALS THRU 950-EXIT.
001940     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
001950*
001960     GOBACK.
001970*
001980 105-LOAD-CUSTOMER-TABLE.
001990     MOVE 0 TO CUST-TBL-COUNT.
002000     MOVE 0 TO WS-NEXT-CUST-ID.
002010     PERFORM 107-LOAD-ONE-CUSTOMER THRU 107-EXIT
002020             UNTIL WS-CUSTFILE-STATUS = '10'.
002030 105-EXIT.
002040     EXIT.
002050*
002060 107-LOAD-ONE-CUSTOMER.
002070     ADD 1 TO CUST-TBL-COUNT.
002080     READ CUSTOMER-FILE INTO CUST-TBL-REC(CUST-TBL-COUNT)
002090       AT END SUBTRACT 1 FROM CUST-TBL-COUNT
002100     END-READ.
002110     IF WS-CUSTFILE-STATUS = '00'
002120         IF CUST-ID IN CUST-TBL-REC(CUST-TBL-COUNT) > WS-NEXT-CUST-ID
002130             MOVE CUST-ID IN CUST-TBL-REC(CUST-TBL-COUNT)
002140                                    TO WS-NEXT-CUST-ID
002150         END-IF
002160     END-IF.
002170 107-EXIT.
002180     EXIT.
002190*
002200 100-PROCESS-REQUESTS.
002210     MOVE 'Y' TO WS-REQUEST-OK.
002220     MOVE SPACES TO WS-REJECT-REASON.
002230     EVALUATE TRUE
002240         WHEN CRR-ADD
002250             ADD 1 TO NUM-REG-REQUESTS
002260             PERFORM 200-PROCESS-ADD-CUST THRU 200-EXIT
002270         WHEN CRR-INQUIRY
002280             ADD 1 TO NUM-INQUIRY-REQUESTS
002290             PERFORM 230-PROCESS-INQUIRY-CUST THRU 230-EXIT
002300         WHEN OTHER
002320             MOVE 'N' TO WS-REQUEST-OK
002330             MOVE 'INVALID ACTION CODE' TO WS-REJECT-REASON
002340     END-EVALUATE.
002350     IF NOT WS-REQUEST-ACCEPTED
002360         ADD 1 TO NUM-REJECTED
002370         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT
002380     END-IF.
002390     PERFORM 710-READ-REQUEST THRU 710-EXIT.
002400 100-EXIT.
002410     EXIT.
002420*
002430 200-PROCESS-ADD-CUST.
002440     PERFORM 305-CHECK-CONTACT-FORMAT THRU 305-EXIT.
002450     IF WS-REQUEST-ACCEPTED
002460         PERFORM 310-CHECK-DUPLICATE-CONTACT THRU 310-EXIT
002470     END-IF.
002480     IF WS-REQUEST-ACCEPTED
002490         ADD 1 TO CUST-TBL-COUNT
002500         ADD 1 TO WS-NEXT-CUST-ID
002510         MOVE WS-NEXT-CUST-ID TO CUST-ID IN CUST-TBL-REC(CUST-TBL-COUNT)
002520         IF CRR-CUST-NAME = SPACES
002530             MOVE 'ANONYMOUS' TO CUST-NAME IN
002540                                   CUST-TBL-REC(CUST-TBL-COUNT)
002550         ELSE
002560             MOVE CRR-CUST-NAME TO CUST-NAME IN
002570                                   CUST-TBL-REC(CUST-TBL-COUNT)
002580         END-IF
002590         MOVE CRR-CUST-CONTACT TO CUST-CONTACT IN
002600                                   CUST-TBL-REC(CUST-TBL-COUNT)
002610         MOVE CRR-CUST-EMAIL   TO CUST-EMAIL IN
002620                                   CUST-TBL-REC(CUST-TBL-COUNT)
002630         MOVE CRR-CUST-GST     TO CUST-GST IN
002640                                   CUST-TBL-REC(CUST-TBL-COUNT)
002650         MOVE 'A'              TO CUST-STATUS-BYTE IN
002660                                   CUST-TBL-REC(CUST-TBL-COUNT)
002670         PERFORM 320-STAMP-MAINT-DATE THRU 320-EXIT
002680         MOVE WS-MAINT-DATE-8  TO
002690                CUST-LAST-MAINT-DATE IN CUST-TBL-REC(CUST-TBL-COUNT)
002700         MOVE WS-MAINT-DATE-8  TO
002710                CUST-ADD-DATE  IN CUST-TBL-REC(CUST-TBL-COUNT)
002720         MOVE SPACES TO CUST-DATA-1 IN CUST-TBL-REC(CUST-TBL-COUNT)
002730         MOVE SPACES TO CUST-DATA-2 IN CUST-TBL-REC(CUST-TBL-COUNT)
002740         ADD 1 TO NUM-REG-PROCESSED
002750         MOVE CUST-ID   IN CUST-TBL-REC(CUST-TBL-COUNT) TO RPT-CUST-ID
002760         MOVE CUST-NAME IN CUST-TBL-REC(CUST-TBL-COUNT) TO
002770                                   RPT-CUST-NAME
002780         MOVE CRR-CUST-CONTACT TO RPT-CUST-CONTACT
002790         WRITE REPORT-RECORD FROM RPT-DETAIL1 AFTER 1
002800     END-IF.
002810 200-EXIT.
002820     EXIT.
002830*
002840 230-PROCESS-INQUIRY-CUST.
002850     MOVE 'N' TO WS-INQUIRY-FOUND-SW.
002860     MOVE 'N' TO WS-CONTACT-FOUND-SW.
002865     IF CUST-TBL-COUNT = 0
002866         GO TO 230-NOT-FOUND
002867     END-IF.
002870     PERFORM 315-SEARCH-CONTACT THRU 315-EXIT
002880         VARYING I FROM 1 BY 1
002890             UNTIL I > CUST-TBL-COUNT
002900                 OR WS-CONTACT-FOUND.
002910     MOVE CRR-CUST-CONTACT TO RPT-INQ-CONTACT.
002920     IF WS-CONTACT-FOUND
002930         ADD 1 TO NUM-INQUIRY-PROCESSED
002940         COMPUTE I = I - 1
002950         MOVE CUST-ID   IN CUST-TBL-REC(I) TO RPT-INQ-CUST-ID
002960         MOVE CUST-NAME IN CUST-TBL-REC(I) TO RPT-INQ-CUST-NAME
002970         MOVE 'ON FILE'  TO RPT-INQ-STATUS
002975         WRITE REPORT-RECORD FROM RPT-INQUIRY-LINE AFTER 1
002976         GO TO 230-EXIT
002980     END-IF.
002981 230-NOT-FOUND.
002990     MOVE ZEROES      TO RPT-INQ-CUST-ID.
003000     MOVE SPACES      TO RPT-INQ-CUST-NAME.
003010     MOVE 'NOT FOUND' TO RPT-INQ-STATUS.
003030     WRITE REPORT-RECORD FROM RPT-INQUIRY-LINE AFTER 1.
003040 230-EXIT.
003050     EXIT.
003060*
003070 305-CHECK-CONTACT-FORMAT.
003080     IF CRR-CUST-CONTACT NOT NUMERIC
003090         MOVE 'N' TO WS-REQUEST-OK
003100         MOVE 'CONTACT NUMBER MUST BE 10 DIGITS' TO WS-REJECT-REASON
003110     END-IF.
003120 305-EXIT.
003130     EXIT.
003140*
003150 310-CHECK-DUPLICATE-CONTACT.
003160     MOVE 'N' TO WS-CONTACT-FOUND-SW.
003165     IF CUST-TBL-COUNT = 0
003166         GO TO 310-EXIT
003167     END-IF.
003170     PERFORM 315-SEARCH-CONTACT THRU 315-EXIT
003180         VARYING I FROM 1 BY 1
003190             UNTIL I > CUST-TBL-COUNT
003200                 OR WS-CONTACT-FOUND.
003210     IF WS-CONTACT-FOUND
003220         MOVE 'N' TO WS-REQUEST-OK
003230         MOVE 'DUPLICATE CONTACT NUMBER' TO WS-REJECT-REASON
003240     END-IF.
003250 310-EXIT.
003260     EXIT.
003270*
003280 315-SEARCH-CONTACT.
003290     IF CUST-CONTACT IN CUST-TBL-REC(I) = CRR-CUST-CONTACT
003300         MOVE 'Y' TO WS-CONTACT-FOUND-SW
003310     END-IF.
003320 315-EXIT.
003330     EXIT.
003340*
003350 320-STAMP-MAINT-DATE.
003360     ACCEPT CURRENT-DATE FROM DATE.
003370     COMPUTE WS-CC-YY = 2000 + CURRENT-YEAR.
003380     STRING WS-CC-YY CURRENT-MONTH CURRENT-DAY
003390             DELIMITED BY SIZE INTO WS-MAINT-DATE-8.
003400 320-EXIT.
003410     EXIT.
003420*
003430 700-OPEN-FILES.
003440     OPEN INPUT  CUSTOMER-FILE REQUEST-FILE
003450          OUTPUT CUSTOMER-FILE-OUT REPORT-FILE.
003460     IF WS-CUSTFILE-STATUS NOT = '00'
003470       DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC:'
003480               WS-CUSTFILE-STATUS
003490       MOVE 16 TO RETURN-CODE
003500       MOVE 'Y' TO WS-REQ-EOF
003510     END-IF.
003520     IF WS-REQFILE-STATUS NOT = '00'
003530       DISPLAY 'ERROR OPENING REQUEST FILE. RC:'
003540               WS-REQFILE-STATUS
003550       MOVE 16 TO RETURN-CODE
003560       MOVE 'Y' TO WS-REQ-EOF
003570     END-IF.
003580 700-EXIT.
003590     EXIT.
003600*
003610 710-READ-REQUEST.
003620     READ REQUEST-FILE INTO CUST-REG-REQUEST
003630       AT END MOVE 'Y' TO WS-REQ-EOF.
003640 710-EXIT.
003650     EXIT.
003660*
003670 790-CLOSE-FILES.
003680     CLOSE CUSTOMER-FILE CUSTOMER-FILE-OUT REQUEST-FILE REPORT-FILE.
003690 790-EXIT.
003700     EXIT.
003710*
003720 800-INIT-REPORT.
003730     MOVE CURRENT-YEAR   TO RPT-YY.
003740     MOVE CURRENT-MONTH  TO RPT-MM.
003750     MOVE CURRENT-DAY    TO RPT-DD.
003760     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
003770 800-EXIT.
003780     EXIT.
003790*
003800 299-REPORT-BAD-REQUEST.
003810     MOVE CRR-CUST-CONTACT TO RPT-REJ-CONTACT.
003820     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.
003830     WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.
003840 299-EXIT.
003850     EXIT.
003860*
003870 900-WRITE-CUSTOMER-MASTER.
003880     PERFORM 905-WRITE-ONE-CUSTOMER THRU 905-EXIT
003890         VARYING I FROM 1 BY 1
003900             UNTIL I > CUST-TBL-COUNT.
003910 900-EXIT.
003920     EXIT.
003930*
003940 905-WRITE-ONE-CUSTOMER.
003950     WRITE CUST-OUT-REC-FD FROM CUST-TBL-REC(I).
003960 905-EXIT.
003970     EXIT.
003980*
003990 950-REPORT-CONTROL-TOTALS.
004000     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
004010     MOVE 'REGISTRATION REQUESTS READ' TO RPT-STATS-LABEL.
004020     MOVE NUM-REG-REQUESTS TO RPT-STATS-COUNT.
004030     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004040     MOVE 'REGISTRATIONS PROCESSED...' TO RPT-STATS-LABEL.
004050     MOVE NUM-REG-PROCESSED TO RPT-STATS-COUNT.
004060     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004070     MOVE 'INQUIRY REQUESTS READ.....' TO RPT-STATS-LABEL.
004080     MOVE NUM-INQUIRY-REQUESTS TO RPT-STATS-COUNT.
004090     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004100     MOVE 'INQUIRY REQUESTS PROCESSED' TO RPT-STATS-LABEL.
004110     MOVE NUM-INQUIRY-PROCESSED TO RPT-STATS-COUNT.
004120     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004130     MOVE 'REQUESTS REJECTED.........' TO RPT-STATS-LABEL.
004140     MOVE NUM-REJECTED TO RPT-STATS-COUNT.
004150     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004160 950-EXIT.
004170     EXIT.
