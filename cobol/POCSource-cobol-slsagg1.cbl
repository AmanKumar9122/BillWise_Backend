000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050* PROGRAM:  SLSAGG1
000060*
000070* AUTHOR :  G. L. FARROW
000080*
000090* MONTHLY SALES DATA AGGREGATION BATCH.  READS THE INVOICE ITEM
000100* FILE, JOINS EACH ITEM TO ITS INVOICE'S DATE BY AN IN-MEMORY
000110* LOOKUP OF THE INVOICE FILE, KEEPS ONLY ITEMS DATED WITHIN THE
000120* LAST 30 DAYS OF THE RUN DATE, AND ROLLS THE SURVIVING
000130* QUANTITIES UP BY PRODUCT-ID AND INVOICE MONTH (YYYYMM).  EACH
000140* PRODUCT/MONTH TOTAL THEN REPLACES (NOT ADDS TO) THE MATCHING
000150* SALES DATA MASTER RECORD, OR CREATES ONE IF NONE EXISTS.
000160*
000170* IF NO INVOICE ITEMS FALL IN THE 30-DAY WINDOW THE MASTER IS
000180* LEFT UNTOUCHED AND THE REPORT SHOWS "NO NEW SALES DATA".
000190*****************************************************************
000200*                   C H A N G E   L O G
000210*---------------------------------------------------------------
000220* DATE-WRITTEN  03/10/91    G. L. FARROW
000230*   ORIGINAL VERSION.  30-DAY WINDOW COMPUTED BY CONVERTING
000240*   EACH DATE TO AN APPROXIMATE ABSOLUTE DAY NUMBER (SEE
000250*   125-COMPUTE-ABS-DAYS) -- NO INTRINSIC DATE FUNCTIONS USED.
000260* 06/08/94  B. J. OKONKWO       CR1994075
000270*   ADDED THE PER-PRODUCT CONTROL-BREAK SUBTOTAL TO THE
000280*   AGGREGATION REPORT (870-REPORT-AGGREGATION).  SORT TECHNIQUE
000290*   FOR THE REPORT TABLE BORROWED FROM THE OLD ADSORT1 ROUTINE.
000300* 11/02/98  C. REYES            CR1998114
000310*   Y2K -- INVOICE DATE COMPARISON NOW USES THE FULL 4-DIGIT
000320*   YEAR THROUGHOUT (WS-ABS-DAYS-TABLE REBUILT ON CC/YY).
000330* 02/19/99  C. REYES            CR1998114
000340*   Y2K -- RETESTED WINDOW COMPARISON ACROSS THE 1999/2000
000350*   YEAR BOUNDARY.  NO CHANGES REQUIRED.
000360*---------------------------------------------------------------
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.     SLSAGG1.
000390 AUTHOR.         G. L. FARROW.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000410 DATE-WRITTEN.   03/10/91.
000420 DATE-COMPILED.
000430 SECURITY.       NON-CONFIDENTIAL.
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-370.
000470 OBJECT-COMPUTER. IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 ON  IS FORCE-FULL-RESCAN-SW
000510     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT INVOICE-FILE      ASSIGN TO INVFILE
000550            ACCESS IS SEQUENTIAL
000560            FILE STATUS  IS  WS-INVFILE-STATUS.
000570     SELECT INVOICE-ITEM-FILE ASSIGN TO ITEMFILE
000580            ACCESS IS SEQUENTIAL
000590            FILE STATUS  IS  WS-ITEMFILE-STATUS.
000600     SELECT SALES-DATA-FILE   ASSIGN TO SLSFILE
000610            ACCESS IS SEQUENTIAL
000620            FILE STATUS  IS  WS-SLSFILE-STATUS.
000630     SELECT SALES-DATA-FILE-OUT ASSIGN TO SLSOUT
000640            ACCESS IS SEQUENTIAL
000650            FILE STATUS  IS  WS-SLSOUT-STATUS.
000660     SELECT REPORT-FILE       ASSIGN TO SLSRPT
000670            FILE STATUS  IS  WS-REPORT-STATUS.
000680*****************************************************************
000690 DATA DIVISION.
000700 FILE SECTION.
000710*
000720 FD  INVOICE-FILE
000730     RECORDING MODE IS F.
000740 01  INV-REC-FD                  PIC X(82).
000750*
000760 FD  INVOICE-ITEM-FILE
000770     RECORDING MODE IS F.
000780 01  ITM-REC-FD                  PIC X(94).
000790*
000800 FD  SALES-DATA-FILE
000810     RECORDING MODE IS F.
000820 01  SLS-REC-FD                  PIC X(44).
000830*
000840 FD  SALES-DATA-FILE-OUT
000850     RECORDING MODE IS F.
000860 01  SLS-OUT-REC-FD              PIC X(44).
000870*
000880 FD  REPORT-FILE
000890     RECORDING MODE IS F.
000900 01  REPORT-RECORD               PIC X(132).
000910*****************************************************************
000920 WORKING-STORAGE SECTION.
000930*****************************************************************
000940*
000950 01  SYSTEM-DATE-AND-TIME.
000960     05  CURRENT-DATE.
000970         10  CURRENT-YEAR            PIC 9(2).
000980         10  CURRENT-MONTH           PIC 9(2).
000990         10  CURRENT-DAY             PIC 9(2).
001000     05  CURRENT-TIME.
001010         10  CURRENT-HOUR            PIC 9(2).
001020         10  CURRENT-MINUTE          PIC 9(2).
001030         10  CURRENT-SECOND          PIC 9(2).
001040         10  CURRENT-HNDSEC          PIC 9(2).
001050*
001060* ABSOLUTE-DAY CONVERSION WORK AREA -- USED TO TEST WHETHER AN
001070* INVOICE DATE FALLS WITHIN THE TRAILING 30-DAY WINDOW WITHOUT
001080* ANY INTRINSIC DATE FUNCTION.
001090*
001100 01  WS-CUM-DAYS-VALUES.
001110     05  FILLER                  PIC 9(3) VALUE 000.
001120     05  FILLER                  PIC 9(3) VALUE 031.
001130     05  FILLER                  PIC 9(3) VALUE 059.
001140     05  FILLER                  PIC 9(3) VALUE 090.
001150     05  FILLER                  PIC 9(3) VALUE 120.
001160     05  FILLER                  PIC 9(3) VALUE 151.
001170     05  FILLER                  PIC 9(3) VALUE 181.
001180     05  FILLER                  PIC 9(3) VALUE 212.
001190     05  FILLER                  PIC 9(3) VALUE 243.
001200     05  FILLER                  PIC 9(3) VALUE 273.
001210     05  FILLER                  PIC 9(3) VALUE 304.
001220     05  FILLER                  PIC 9(3) VALUE 334.
001230 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
001240     05  WS-CUM-DAYS             PIC 9(3)  OCCURS 12 TIMES.
001250*
001260 01  WS-DATE-WORK.
001270     05  WS-DATE-CCYY            PIC 9(4).
001280     05  WS-DATE-MM              PIC 9(2).
001290     05  WS-DATE-DD              PIC 9(2).
001300 01  WS-ABS-DAYS                 PIC S9(9) COMP.
001310 01  WS-LEAP-ADJ                 PIC S9(9) COMP.
001320 01  WS-RUN-ABS-DAYS             PIC S9(9) COMP.
001325 01  WS-MAINT-DATE-8             PIC 9(8)  VALUE ZEROS.
001330 01  WS-MAINT-DATE-8-X REDEFINES WS-MAINT-DATE-8.
001340     05  WS-MD8-CC               PIC 9(02).
001350     05  WS-MD8-YY               PIC 9(02).
001360     05  WS-MD8-MM               PIC 9(02).
001370     05  WS-MD8-DD               PIC 9(02).
001377 01  WS-MMDD-TEMP                PIC 9(4)  COMP.
001380*
001390 01  WS-FIELDS.
001400     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
001410     05  WS-ITEMFILE-STATUS      PIC X(2)  VALUE SPACES.
001420     05  WS-SLSFILE-STATUS       PIC X(2)  VALUE SPACES.
001430     05  WS-SLSOUT-STATUS        PIC X(2)  VALUE SPACES.
001440     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
001450     05  WS-ITEM-EOF             PIC X     VALUE 'N'.
001460         88  WS-NO-MORE-ITEMS               VALUE 'Y'.
001470     05  WS-FOUND-SW             PIC X     VALUE 'N'.
001480         88  WS-FOUND                        VALUE 'Y'.
001490*
001495 77  I                           PIC S9(4) COMP  VALUE +0.
001496 77  J                           PIC S9(4) COMP  VALUE +0.
001497 77  K                           PIC S9(4) COMP  VALUE +0.
001500 01  WORK-VARIABLES.
001540     05  WS-SMALL-SUB            PIC S9(4) COMP  VALUE +0.
001550     05  WS-SWAP-PROD-ID         PIC 9(06).
001560     05  WS-SWAP-MONTH           PIC 9(06).
001570     05  WS-SWAP-UNITS           PIC S9(9) COMP.
001580     05  WS-BREAK-PROD-ID        PIC 9(06) VALUE ZEROS.
001590     05  WS-PROD-SUBTOTAL        PIC S9(9) COMP  VALUE +0.
001600     05  WS-FIRST-BREAK-SW       PIC X           VALUE 'Y'.
001610         88  WS-FIRST-BREAK                       VALUE 'Y'.
001620*
001630* INVOICE-DATE LOOKUP TABLE -- ONE ENTRY PER INVOICE ON FILE.
001640*
001650 01  INV-TABLE.
001660     05  INV-TBL-COUNT           PIC S9(4) COMP  VALUE +0.
001670     05  INV-TBL-ENTRY OCCURS 5000 TIMES
001680                        DEPENDING ON INV-TBL-COUNT.
001690         10  INV-TBL-ID          PIC 9(06).
001700         10  INV-TBL-ABS-DAYS    PIC S9(9) COMP.
001710         10  INV-TBL-MONTH       PIC 9(06).
001720*
001730* THIS RUN'S PRODUCT/MONTH ACCUMULATION -- ONE ENTRY PER
001740* DISTINCT PRODUCT-ID/MONTH COMBINATION SEEN IN THE WINDOW.
001750*
001760 01  ACC-TABLE.
001770     05  ACC-TBL-COUNT           PIC S9(4) COMP  VALUE +0.
001780     05  ACC-TBL-ENTRY OCCURS 2000 TIMES
001790                        DEPENDING ON ACC-TBL-COUNT.
001800         10  ACC-PROD-ID         PIC 9(06).
001810         10  ACC-MONTH           PIC 9(06).
001820         10  ACC-UNITS           PIC S9(9) COMP.
001830*
001840* SALES DATA MASTER -- LOADED, UPDATED/EXTENDED, REWRITTEN.
001850*
001860 01  SLS-MSTR-TABLE.
001870     05  SLS-MSTR-COUNT          PIC S9(4) COMP  VALUE +0.
001880     05  SLS-MSTR-ENTRY OCCURS 2000 TIMES
001890                        DEPENDING ON SLS-MSTR-COUNT.
001900         COPY SLSDATA REPLACING ==01  SALES-DATA-RECORD==
001910                          BY  ==10  SLS-MSTR-REC==.
001920*
001930     COPY INVCREC REPLACING ==01  INVOICE-RECORD==
001940                       BY  ==01  WS-INVOICE==.
001950     COPY ITEMREC REPLACING ==01  INVOICE-ITEM-RECORD==
001960                      BY  ==01  WS-INVOICE-ITEM==.
001970*
001980 01  REPORT-TOTALS.
001990     05  NUM-ITEMS-READ          PIC S9(9) COMP-3  VALUE +0.
002000     05  NUM-ITEMS-IN-WINDOW     PIC S9(9) COMP-3  VALUE +0.
002010     05  NUM-RECS-CREATED        PIC S9(9) COMP-3  VALUE +0.
002020     05  NUM-RECS-UPDATED        PIC S9(9) COMP-3  VALUE +0.
002030*
002040 01  RPT-HEADER1.
002050     05  FILLER                     PIC X(42)
002060               VALUE 'SALES DATA AGGREGATION REPORT       DATE:'.
002070     05  RPT-MM                     PIC 99.
002080     05  FILLER                     PIC X     VALUE '/'.
002090     05  RPT-DD                     PIC 99.
002100     05  FILLER                     PIC X     VALUE '/'.
002110     05  RPT-YY                     PIC 99.
002120     05  FILLER                     PIC X(71) VALUE SPACES.
002130 01  RPT-NO-DATA-LINE.
002140     05  FILLER PIC X(22) VALUE 'NO NEW SALES DATA'.
002150     05  FILLER PIC X(110) VALUE SPACES.
002160 01  RPT-DETAIL-HDR.
002170     05  FILLER PIC X(40) VALUE
002180         'PRODUCT-ID   MONTH       UNITS SOLD'.
002190     05  FILLER PIC X(92) VALUE SPACES.
002200 01  RPT-DETAIL1.
002210     05  RPT-PROD-ID                PIC ZZZZZ9.
002220     05  FILLER                     PIC X(5)   VALUE SPACES.
002230     05  RPT-MONTH                  PIC 999999.
002240     05  FILLER                     PIC X(5)   VALUE SPACES.
002250     05  RPT-UNITS                  PIC ZZZ,ZZZ,ZZ9.
002260     05  FILLER                     PIC X(92)  VALUE SPACES.
002270 01  RPT-BREAK-LINE.
002280     05  FILLER                     PIC X(14)  VALUE
002290                '   PRODUCT '.
002300     05  RPT-BRK-PROD-ID            PIC ZZZZZ9.
002310     05  FILLER                     PIC X(10)  VALUE ' TOTAL -- '.
002320     05  RPT-BRK-TOTAL              PIC ZZZ,ZZZ,ZZ9.
002330     05  FILLER                     PIC X(89)  VALUE SPACES.
002340 01  RPT-STATS-HDR1.
002350     05  FILLER PIC X(30) VALUE 'RUN TOTALS:'.
002360     05  FILLER PIC X(102) VALUE SPACES.
002370 01  RPT-STATS-DETAIL.
002380     05  RPT-STATS-LABEL          PIC X(30).
002390     05  RPT-STATS-COUNT          PIC ZZZ,ZZZ,ZZ9.
002400     05  FILLER                   PIC X(89) VALUE SPACES.
002410*
002420 01  ABEND-TEST                  PIC X(2).
002430 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
002440*****************************************************************
002450 PROCEDURE DIVISION.
002460*****************************************************************
002470*
002480 000-MAIN.
002490     ACCEPT CURRENT-DATE FROM DATE.
002500     ACCEPT CURRENT-TIME FROM TIME.
002510     DISPLAY 'SLSAGG1 STARTED DATE = ' CURRENT-MONTH '/'
002520            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
002530*
002540     PERFORM 700-OPEN-FILES THRU 700-EXIT.
002550     PERFORM 800-INIT-REPORT THRU 800-EXIT.
002560*
002570     MOVE CURRENT-YEAR  TO WS-DATE-CCYY.
002580     ADD 2000 TO WS-DATE-CCYY.
002590     MOVE CURRENT-MONTH TO WS-DATE-MM.
002600     MOVE CURRENT-DAY   TO WS-DATE-DD.
002610     PERFORM 125-COMPUTE-ABS-DAYS THRU 125-EXIT.
002620     MOVE WS-ABS-DAYS   TO WS-RUN-ABS-DAYS.
002625     STRING WS-DATE-CCYY WS-DATE-MM WS-DATE-DD
002626             DELIMITED BY SIZE INTO WS-MAINT-DATE-8.
002630*
002640     PERFORM 100-LOAD-INVOICE-DATES THRU 100-EXIT.
002650     PERFORM 200-PROCESS-ITEMS THRU 200-EXIT
002660             UNTIL WS-NO-MORE-ITEMS.
002670*
002680     IF NUM-ITEMS-IN-WINDOW = 0
002690         WRITE REPORT-RECORD FROM RPT-NO-DATA-LINE AFTER 2
002700     ELSE
002710         PERFORM 850-ORDER-ACC-TABLE THRU 850-EXIT
002720         PERFORM 800-LOAD-SALES-MASTER THRU 800-EXIT
002730         PERFORM 810-MERGE-ACCUMULATIONS THRU 810-EXIT
002740                 VARYING K FROM 1 BY 1
002750                     UNTIL K > ACC-TBL-COUNT
002760         PERFORM 860-WRITE-SALES-MASTER THRU 860-EXIT
002770         PERFORM 870-REPORT-AGGREGATION THRU 870-EXIT
002780     END-IF.
002790*
002800     PERFORM 950-REPORT-CONTROL-TOTALS THRU 950-EXIT.
002810     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
002820*
002830     GOBACK.
002840*
002850 100-LOAD-INVOICE-DATES.
002860     MOVE 0 TO INV-TBL-COUNT.
002870     PERFORM 105-LOAD-ONE-INVOICE THRU 105-EXIT
002880             UNTIL WS-INVFILE-STATUS = '10'.
002890 100-EXIT.
002900     EXIT.
002910*
002920 105-LOAD-ONE-INVOICE.
002930     READ INVOICE-FILE INTO WS-INVOICE
002940       AT END MOVE '10' TO WS-INVFILE-STATUS.
002950     IF WS-INVFILE-STATUS NOT = '10'
002960         ADD 1 TO INV-TBL-COUNT
002970         MOVE INV-ID TO INV-TBL-ID(INV-TBL-COUNT)
002980         COMPUTE WS-DATE-CCYY = INV-DATE-YYYYMMDD / 10000
002990         COMPUTE WS-MMDD-TEMP =
002991                 INV-DATE-YYYYMMDD - (WS-DATE-CCYY * 10000)
003000         COMPUTE WS-DATE-MM = WS-MMDD-TEMP / 100
003010         COMPUTE WS-DATE-DD = WS-MMDD-TEMP - (WS-DATE-MM * 100)
003030         PERFORM 125-COMPUTE-ABS-DAYS THRU 125-EXIT
003040         MOVE WS-ABS-DAYS TO INV-TBL-ABS-DAYS(INV-TBL-COUNT)
003050         COMPUTE INV-TBL-MONTH(INV-TBL-COUNT) =
003060                 INV-DATE-YYYYMMDD / 100
003070     END-IF.
003080 105-EXIT.
003090     EXIT.
003100*
003110 125-COMPUTE-ABS-DAYS.
003120     COMPUTE WS-LEAP-ADJ = WS-DATE-CCYY / 4.
003130     COMPUTE WS-ABS-DAYS =
003140             (WS-DATE-CCYY * 365) + WS-LEAP-ADJ +
003150             WS-CUM-DAYS(WS-DATE-MM) + WS-DATE-DD.
003160 125-EXIT.
003170     EXIT.
003180*
003190 200-PROCESS-ITEMS.
003200     READ INVOICE-ITEM-FILE INTO WS-INVOICE-ITEM
003210       AT END MOVE 'Y' TO WS-ITEM-EOF.
003220     IF WS-NO-MORE-ITEMS
003222         GO TO 200-EXIT
003224     END-IF.
003230     ADD 1 TO NUM-ITEMS-READ.
003240     PERFORM 210-FIND-INVOICE-DATE THRU 210-EXIT.
003250     IF NOT WS-FOUND
003252         GO TO 200-EXIT
003254     END-IF.
003260     IF (WS-RUN-ABS-DAYS - INV-TBL-ABS-DAYS(I)) >= 0
003270        AND (WS-RUN-ABS-DAYS - INV-TBL-ABS-DAYS(I)) <= 30
003280         ADD 1 TO NUM-ITEMS-IN-WINDOW
003290         PERFORM 220-ACCUMULATE-UNITS THRU 220-EXIT
003300     END-IF.
003330 200-EXIT.
003340     EXIT.
003350*
003360 210-FIND-INVOICE-DATE.
003370     MOVE 'N' TO WS-FOUND-SW.
003375     IF INV-TBL-COUNT = 0
003376         GO TO 210-EXIT
003377     END-IF.
003380     PERFORM 215-SEARCH-INVOICE THRU 215-EXIT
003390         VARYING I FROM 1 BY 1
003400             UNTIL I > INV-TBL-COUNT
003410                 OR WS-FOUND.
003420 210-EXIT.
003430     EXIT.
003440*
003450 215-SEARCH-INVOICE.
003460     IF INV-TBL-ID(I) = ITM-INV-ID
003470         MOVE 'Y' TO WS-FOUND-SW
003480     END-IF.
003510 215-EXIT.
003520     EXIT.
003530*
003540 220-ACCUMULATE-UNITS.
003550     MOVE 'N' TO WS-FOUND-SW.
003560     PERFORM 225-SEARCH-ACC THRU 225-EXIT
003570         VARYING J FROM 1 BY 1
003580             UNTIL J > ACC-TBL-COUNT
003590                 OR WS-FOUND.
003600     IF WS-FOUND
003610         ADD ITM-QTY TO ACC-UNITS(J)
003620     ELSE
003630         ADD 1 TO ACC-TBL-COUNT
003640         MOVE ITM-PROD-ID TO ACC-PROD-ID(ACC-TBL-COUNT)
003650         MOVE INV-TBL-MONTH(I) TO ACC-MONTH(ACC-TBL-COUNT)
003660         MOVE ITM-QTY TO ACC-UNITS(ACC-TBL-COUNT)
003670     END-IF.
003680 220-EXIT.
003690     EXIT.
003700*
003710 225-SEARCH-ACC.
003720     IF ACC-PROD-ID(J) = ITM-PROD-ID
003730             AND ACC-MONTH(J) = INV-TBL-MONTH(I)
003740         MOVE 'Y' TO WS-FOUND-SW
003750     END-IF.
003760 225-EXIT.
003770     EXIT.
003780*
003790 800-LOAD-SALES-MASTER.
003800     MOVE 0 TO SLS-MSTR-COUNT.
003810     PERFORM 805-LOAD-ONE-SALES-REC THRU 805-EXIT
003820             UNTIL WS-SLSFILE-STATUS = '10'.
003830 800-EXIT.
003840     EXIT.
003850*
003860 805-LOAD-ONE-SALES-REC.
003870     ADD 1 TO SLS-MSTR-COUNT.
003880     READ SALES-DATA-FILE INTO SLS-MSTR-REC(SLS-MSTR-COUNT)
003890       AT END
003900         SUBTRACT 1 FROM SLS-MSTR-COUNT
003910         MOVE '10' TO WS-SLSFILE-STATUS
003920     END-READ.
003930 805-EXIT.
003940     EXIT.
003950*
003960 810-MERGE-ACCUMULATIONS.
003970     MOVE 'N' TO WS-FOUND-SW.
003980     PERFORM 815-SEARCH-MASTER THRU 815-EXIT
003990         VARYING I FROM 1 BY 1
004000             UNTIL I > SLS-MSTR-COUNT
004010                 OR WS-FOUND.
004020     IF WS-FOUND
004030         MOVE ACC-UNITS(K) TO SLS-UNITS-SOLD IN SLS-MSTR-REC(I)
004040         MOVE WS-MAINT-DATE-8 TO
004050                 SLS-LAST-AGG-DATE IN SLS-MSTR-REC(I)
004060         ADD 1 TO NUM-RECS-UPDATED
004070     ELSE
004080         ADD 1 TO SLS-MSTR-COUNT
004090         MOVE ACC-PROD-ID(K) TO SLS-PROD-ID IN
004100                 SLS-MSTR-REC(SLS-MSTR-COUNT)
004110         MOVE ACC-MONTH(K)   TO SLS-MONTH IN
004120                 SLS-MSTR-REC(SLS-MSTR-COUNT)
004130         MOVE ACC-UNITS(K)   TO SLS-UNITS-SOLD IN
004140                 SLS-MSTR-REC(SLS-MSTR-COUNT)
004150         MOVE WS-MAINT-DATE-8 TO SLS-LAST-AGG-DATE IN
004160                 SLS-MSTR-REC(SLS-MSTR-COUNT)
004170         ADD 1 TO NUM-RECS-CREATED
004180     END-IF.
004190 810-EXIT.
004200     EXIT.
004210*
004220 815-SEARCH-MASTER.
004230     IF SLS-PROD-ID IN SLS-MSTR-REC(I) = ACC-PROD-ID(K)
004240             AND SLS-MONTH IN SLS-MSTR-REC(I) = ACC-MONTH(K)
004250         MOVE 'Y' TO WS-FOUND-SW
004260     END-IF.
004270 815-EXIT.
004280     EXIT.
004290*
004300* 850-ORDER-ACC-TABLE SORTS THE ACCUMULATION TABLE INTO ASCENDING
004310* PRODUCT-ID/MONTH SEQUENCE FOR THE CONTROL-BREAK REPORT.  THE
004320* SELECTION-SORT TECHNIQUE HERE IS THE SAME ONE THE OLD ADSORT1
004330* INSERTION ROUTINE USED, RESTATED AGAINST THIS TABLE'S LAYOUT.
004340*
004350 850-ORDER-ACC-TABLE.
004360     PERFORM 855-SORT-ONE-PASS THRU 855-EXIT
004370         VARYING I FROM 1 BY 1
004380             UNTIL I > ACC-TBL-COUNT.
004390 850-EXIT.
004400     EXIT.
004410*
004420 855-SORT-ONE-PASS.
004430     MOVE I TO WS-SMALL-SUB.
004440     PERFORM 857-FIND-SMALLEST THRU 857-EXIT
004450         VARYING J FROM I BY 1
004460             UNTIL J > ACC-TBL-COUNT.
004470     IF WS-SMALL-SUB NOT = I
004480         MOVE ACC-PROD-ID(I) TO WS-SWAP-PROD-ID
004490         MOVE ACC-MONTH(I)   TO WS-SWAP-MONTH
004500         MOVE ACC-UNITS(I)   TO WS-SWAP-UNITS
004510         MOVE ACC-PROD-ID(WS-SMALL-SUB) TO ACC-PROD-ID(I)
004520         MOVE ACC-MONTH(WS-SMALL-SUB)   TO ACC-MONTH(I)
004530         MOVE ACC-UNITS(WS-SMALL-SUB)   TO ACC-UNITS(I)
004540         MOVE WS-SWAP-PROD-ID TO ACC-PROD-ID(WS-SMALL-SUB)
004550         MOVE WS-SWAP-MONTH   TO ACC-MONTH(WS-SMALL-SUB)
004560         MOVE WS-SWAP-UNITS   TO ACC-UNITS(WS-SMALL-SUB)
004570     END-IF.
004580 855-EXIT.
004590     EXIT.
004600*
004610 857-FIND-SMALLEST.
004620     IF ACC-PROD-ID(J) < ACC-PROD-ID(WS-SMALL-SUB)
004630         MOVE J TO WS-SMALL-SUB
004640     ELSE
004650         IF ACC-PROD-ID(J) = ACC-PROD-ID(WS-SMALL-SUB)
004660                 AND ACC-MONTH(J) < ACC-MONTH(WS-SMALL-SUB)
004670             MOVE J TO WS-SMALL-SUB
004680         END-IF
004690     END-IF.
004700 857-EXIT.
004710     EXIT.
004720*
004730 860-WRITE-SALES-MASTER.
004740     PERFORM 865-WRITE-ONE-SALES-REC THRU 865-EXIT
004750         VARYING I FROM 1 BY 1
004760             UNTIL I > SLS-MSTR-COUNT.
004770 860-EXIT.
004780     EXIT.
004790*
004800 865-WRITE-ONE-SALES-REC.
004810     WRITE SLS-OUT-REC-FD FROM SLS-MSTR-REC(I).
004820 865-EXIT.
004830     EXIT.
004840*
004850 700-OPEN-FILES.
004860     OPEN INPUT  INVOICE-FILE INVOICE-ITEM-FILE SALES-DATA-FILE
004870          OUTPUT SALES-DATA-FILE-OUT REPORT-FILE.
004880     IF WS-INVFILE-STATUS NOT = '00'
004890       DISPLAY 'ERROR OPENING INVOICE FILE. RC:' WS-INVFILE-STATUS
004900       MOVE 16 TO RETURN-CODE
004910       MOVE 'Y' TO WS-ITEM-EOF
004920     END-IF.
004930     IF WS-ITEMFILE-STATUS NOT = '00'
004940       DISPLAY 'ERROR OPENING ITEM FILE. RC:' WS-ITEMFILE-STATUS
004950       MOVE 16 TO RETURN-CODE
004960       MOVE 'Y' TO WS-ITEM-EOF
004970     END-IF.
004980 700-EXIT.
004990     EXIT.
005000*
005010 790-CLOSE-FILES.
005020     CLOSE INVOICE-FILE INVOICE-ITEM-FILE SALES-DATA-FILE
005030           SALES-DATA-FILE-OUT REPORT-FILE.
005040 790-EXIT.
005050     EXIT.
005060*
005070 800-INIT-REPORT.
005080     MOVE CURRENT-YEAR   TO RPT-YY.
005090     MOVE CURRENT-MONTH  TO RPT-MM.
005100     MOVE CURRENT-DAY    TO RPT-DD.
005120     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
005130     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR AFTER 2.
005140 800-EXIT.
005150     EXIT.
005160*
005170 870-REPORT-AGGREGATION.
005180     MOVE 'Y' TO WS-FIRST-BREAK-SW.
005190     PERFORM 875-REPORT-ONE-GROUP THRU 875-EXIT
005200         VARYING I FROM 1 BY 1
005210             UNTIL I > ACC-TBL-COUNT.
005220     IF NOT WS-FIRST-BREAK
005230         MOVE WS-BREAK-PROD-ID TO RPT-BRK-PROD-ID
005240         MOVE WS-PROD-SUBTOTAL TO RPT-BRK-TOTAL
005250         WRITE REPORT-RECORD FROM RPT-BREAK-LINE AFTER 1
005260     END-IF.
005270 870-EXIT.
005280     EXIT.
005290*
005300 875-REPORT-ONE-GROUP.
005310     IF NOT WS-FIRST-BREAK
005320         AND ACC-PROD-ID(I) NOT = WS-BREAK-PROD-ID
005330         MOVE WS-BREAK-PROD-ID TO RPT-BRK-PROD-ID
005340         MOVE WS-PROD-SUBTOTAL TO RPT-BRK-TOTAL
005350         WRITE REPORT-RECORD FROM RPT-BREAK-LINE AFTER 1
005360         MOVE 0 TO WS-PROD-SUBTOTAL
005370     END-IF.
005380     MOVE ACC-PROD-ID(I) TO WS-BREAK-PROD-ID.
005390     MOVE 'N' TO WS-FIRST-BREAK-SW.
005400     MOVE ACC-PROD-ID(I) TO RPT-PROD-ID.
005410     MOVE ACC-MONTH(I)   TO RPT-MONTH.
005420     MOVE ACC-UNITS(I)   TO RPT-UNITS.
005430     WRITE REPORT-RECORD FROM RPT-DETAIL1 AFTER 1.
005440     ADD ACC-UNITS(I) TO WS-PROD-SUBTOTAL.
005450 875-EXIT.
005460     EXIT.
005470*
005480 950-REPORT-CONTROL-TOTALS.
005490     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
005500     MOVE 'ITEMS READ................' TO RPT-STATS-LABEL.
005510     MOVE NUM-ITEMS-READ TO RPT-STATS-COUNT.
005520     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
005530     MOVE 'ITEMS IN 30-DAY WINDOW.....' TO RPT-STATS-LABEL.
005540     MOVE NUM-ITEMS-IN-WINDOW TO RPT-STATS-COUNT.
005550     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
005560     MOVE 'SALES DATA RECS CREATED...' TO RPT-STATS-LABEL.
005570     MOVE NUM-RECS-CREATED TO RPT-STATS-COUNT.
005580     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
005590     MOVE 'SALES DATA RECS UPDATED...' TO RPT-STATS-LABEL.
005600     MOVE NUM-RECS-UPDATED TO RPT-STATS-COUNT.
005610     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
005620 950-EXIT.
005630     EXIT.
