000010*****************************************************************
000020* MEMBER:  ROLECOPY
000030* ROLE RECORD - FIXED REFERENCE TABLE OF THREE SECURITY ROLES
000040*
000050* B. OKONKWO   01/05/90  ORIGINAL LAYOUT FOR ROLE REFERENCE FILE.
000060*****************************************************************
000070 01  ROLE-RECORD.
000080     05  ROLE-ID                      PIC 9(02).
000090     05  ROLE-NAME                    PIC X(12).
000100     05  FILLER                       PIC X(10) VALUE SPACES.
