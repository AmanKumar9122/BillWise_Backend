000010*****************************************************************
000020* MEMBER:  SLSDATA
000030* SALES DATA RECORD - MONTHLY UNIT-SALES AGGREGATE BY PRODUCT
000040*
000050* G. FARROW    03/10/91  ORIGINAL LAYOUT FOR SALES DATA MASTER.
000060* B. OKONKWO   06/08/94  ADDED SLS-LAST-AGG-DATE FOR AUDIT TRAIL.
000070*****************************************************************
000100 01  SALES-DATA-RECORD.
000110     05  SLS-KEY.
000120         10  SLS-PROD-ID              PIC 9(06).
000130         10  SLS-MONTH                PIC 9(06).
000140     05  SLS-UNITS-SOLD               PIC S9(9) COMP.
000150     05  SLS-LAST-AGG-DATE            PIC 9(08) VALUE ZEROS.
000160     05  FILLER                       PIC X(20) VALUE SPACES.
