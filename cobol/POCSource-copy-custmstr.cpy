000010*****************************************************************
000020* MEMBER:  CUSTMSTR
000030* CUSTOMER MASTER RECORD - RETAIL CUSTOMER FILE
000040*
000050* S. NAKASHIMA 11/20/89  ORIGINAL LAYOUT FOR CUSTOMER MASTER.
000060* G. FARROW    03/10/91  ADDED CUST-GST FOR TAX REGISTRATION.
000070* B. OKONKWO   06/08/94  ADDED CUST-LAST-MAINT BLOCK AND SPARES.
000080* C. REYES     11/02/98  Y2K -- EXPANDED DATE FIELDS TO 4-DIGIT  CR1998114
000090*                        YEAR.  SEE CUST-LAST-MAINT-DATE-X.      CR1998114
000100*****************************************************************
000110 01  CUST-MASTER-RECORD.
000120     05  CUST-KEY.
000130         10  CUST-ID                  PIC 9(06).
000140     05  CUST-NAME                    PIC X(30) VALUE SPACES.
000150     05  CUST-CONTACT                 PIC X(10).
000160     05  CUST-EMAIL                   PIC X(40) VALUE SPACES.
000170     05  CUST-GST                     PIC X(15) VALUE SPACES.
000180     05  CUST-STATUS-BYTE             PIC X(01) VALUE 'A'.
000190         88  CUST-STATUS-ACTIVE                 VALUE 'A'.
000200         88  CUST-STATUS-INACTIVE               VALUE 'I'.
000210         88  CUST-STATUS-ANONYMOUS              VALUE 'N'.
000220     05  CUST-LAST-MAINT-DATE         PIC 9(08) VALUE ZEROS.
000230     05  CUST-LAST-MAINT-DATE-X REDEFINES
000240         CUST-LAST-MAINT-DATE.
000250         10  CUST-LMD-CC              PIC 9(02).
000260         10  CUST-LMD-YY              PIC 9(02).
000270         10  CUST-LMD-MM              PIC 9(02).
000280         10  CUST-LMD-DD              PIC 9(02).
000290     05  CUST-ADD-DATE                PIC 9(08) VALUE ZEROS.
000300     05  CUST-DATA-1                  PIC X(10) VALUE SPACES.
000310     05  CUST-DATA-2                  PIC X(20) VALUE SPACES.
000320     05  FILLER                       PIC X(20) VALUE SPACES.
