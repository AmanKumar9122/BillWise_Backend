000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050* PROGRAM:  ROLSEED1
000060*
000070* AUTHOR :  B. J. OKONKWO
000080*
000090* SEEDS THE SECURITY ROLE REFERENCE FILE WITH THE THREE FIXED
000100* ROLES THIS SHOP RUNS WITH -- ROLE_USER, ROLE_MANAGER AND
000110* ROLE_ADMIN.  ANY OF THE THREE NOT ALREADY PRESENT ON THE ROLE
000120* FILE IS APPENDED WITH THE NEXT AVAILABLE ROLE-ID.  EXISTING
000130* ROLE RECORDS ARE NEVER CHANGED OR REMOVED BY THIS RUN.  MEANT
000140* TO BE RUN ONCE AGAINST A NEW ROLE FILE AND HARMLESSLY RE-RUN
000150* AFTERWARD -- A SECOND RUN FINDS ALL THREE ROLES ALREADY THERE
000160* AND ADDS NOTHING.
000170*****************************************************************
000180*                   C H A N G E   L O G
000190*---------------------------------------------------------------
000200* DATE-WRITTEN  01/05/90    B. J. OKONKWO
000210*   ORIGINAL VERSION.  SEEDS ROLE_USER AND ROLE_ADMIN ONLY --
000220*   THOSE WERE THE ONLY TWO ROLES DEFINED AT THE TIME.
000230* 03/10/91  G. L. FARROW        CR1991034
000240*   ADDED ROLE_MANAGER AS A THIRD SEEDED ROLE.  REWORKED THE
000250*   DUPLICATE CHECK TO LOOP OVER A TABLE OF ROLE NAMES INSTEAD
000260*   OF REPEATING THE SAME PARAGRAPH FOR EACH ROLE.
000270* 06/08/94  B. J. OKONKWO       CR1994072
000280*   CONTROL REPORT NOW SHOWS THE ROLES ADDED THIS RUN, NOT JUST
000290*   THE FINAL COUNT -- OPERATOR COMPLAINED THE OLD REPORT GAVE
000300*   NO WAY TO TELL IF THE RUN HAD DONE ANYTHING.
000310* 11/02/98  C. REYES            CR1998114
000320*   Y2K -- RUN-DATE FIELDS ON THE REPORT EXPANDED TO 4-DIGIT
000330*   YEAR.  SEE THE REPORT HEADER LAYOUT BELOW.
000340* 02/19/99  C. REYES            CR1998114
000350*   RETESTED AGAINST THE 1999/2000 ROLLOVER DATE RANGE.  NO
000360*   CHANGES REQUIRED.
000370*---------------------------------------------------------------
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.     ROLSEED1.
000400 AUTHOR.         B. J. OKONKWO.
000410 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000420 DATE-WRITTEN.   01/05/90.
000430 DATE-COMPILED.
000440 SECURITY.       NON-CONFIDENTIAL.
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-370.
000480 OBJECT-COMPUTER. IBM-370.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     UPSI-0 ON  IS FORCE-RESEED-SW
000520     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ROLE-FILE         ASSIGN TO ROLEFIL
000560            ACCESS IS SEQUENTIAL
000570            FILE STATUS  IS  WS-ROLEFILE-STATUS.
000580     SELECT ROLE-FILE-OUT     ASSIGN TO ROLEOUT
000590            ACCESS IS SEQUENTIAL
000600            FILE STATUS  IS  WS-ROLEOUT-STATUS.
000610     SELECT REPORT-FILE       ASSIGN TO ROLERPT
000620            FILE STATUS  IS  WS-REPORT-STATUS.
000630*****************************************************************
000640 DATA DIVISION.
000650 FILE SECTION.
000660*
000670 FD  ROLE-FILE
000680     RECORDING MODE IS F.
000690 01  ROLE-REC-FD                 PIC X(24).
000700*
000710 FD  ROLE-FILE-OUT
000720     RECORDING MODE IS F.
000730 01  ROLE-OUT-REC-FD             PIC X(24).
000740*
000750 FD  REPORT-FILE
000760     RECORDING MODE IS F.
000770 01  REPORT-RECORD               PIC X(132).
000780*****************************************************************
000790 WORKING-STORAGE SECTION.
000800*****************************************************************
000810*
000820 01  SYSTEM-DATE-AND-TIME.
000830     05  CURRENT-DATE.
000840         10  CURRENT-YEAR            PIC 9(2).
000850         10  CURRENT-MONTH           PIC 9(2).
000860         10  CURRENT-DAY             PIC 9(2).
000870     05  CURRENT-TIME.
000880         10  CURRENT-HOUR            PIC 9(2).
000890         10  CURRENT-MINUTE          PIC 9(2).
000900         10  CURRENT-SECOND          PIC 9(2).
000910         10  CURRENT-HNDSEC          PIC 9(2).
000920 01  WS-CENTURY-DATE.
000930     05  WS-CC-YY                    PIC 9(4) COMP.
000940*
000950 01  WS-FIELDS.
000960     05  WS-ROLEFILE-STATUS      PIC X(2)  VALUE SPACES.
000970     05  WS-ROLEOUT-STATUS       PIC X(2)  VALUE SPACES.
000980     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
000990     05  WS-ROLE-EOF             PIC X     VALUE 'N'.
001000         88  WS-NO-MORE-ROLES              VALUE 'Y'.
001010*
001015 77  I                           PIC S9(4) COMP  VALUE +0.
001017 77  J                           PIC S9(4) COMP  VALUE +0.
001020 01  WORK-VARIABLES.
001050     05  WS-ROLE-FOUND-SW        PIC X           VALUE 'N'.
001060         88  WS-ROLE-FOUND                        VALUE 'Y'.
001070     05  WS-NEXT-ROLE-ID         PIC 9(2) COMP    VALUE 0.
001080*
001090* ROLE MASTER TABLE -- THE ENTIRE ROLE FILE LOADED ONCE AT START
001100* OF RUN, THEN EXTENDED IN PLACE AS MISSING SEED ROLES ARE
001110* APPENDED, THEN RE-WRITTEN IN FULL TO THE OUTPUT FILE.
001120*
001130 01  ROLE-TABLE.
001140     05  ROLE-TBL-COUNT          PIC S9(4) COMP  VALUE +0.
001150     05  ROLE-TBL-ENTRY OCCURS 200 TIMES
001160                        DEPENDING ON ROLE-TBL-COUNT.
001170         COPY ROLECOPY REPLACING ==01  ROLE-RECORD==
001180                           BY  ==10  ROLE-TBL-REC==.
001190 01  ROLE-TBL-NAME-X REDEFINES ROLE-TABLE.
001200     05  FILLER                  PIC S9(4) COMP.
001210     05  FILLER OCCURS 200 TIMES PIC X(24).
001220*
001230* FIXED TABLE OF THE THREE ROLES THIS SHOP SEEDS EVERY RUN.  ADD
001240* A NEW ENTRY HERE (AND BUMP SEED-ROLE-COUNT) THE DAY A FOURTH
001250* ROLE IS APPROVED -- SEE CR1991034 FOR HOW ROLE_MANAGER WAS
001260* ADDED.
001270*
001280 01  SEED-ROLE-TABLE.
001290     05  FILLER PIC X(12) VALUE 'ROLE_USER   '.
001300     05  FILLER PIC X(12) VALUE 'ROLE_MANAGER'.
001310     05  FILLER PIC X(12) VALUE 'ROLE_ADMIN  '.
001320 01  SEED-ROLE-RTBL REDEFINES SEED-ROLE-TABLE.
001330     05  SEED-ROLE-NAME OCCURS 3 TIMES PIC X(12).
001340 01  SEED-ROLE-COUNT             PIC S9(4) COMP VALUE +3.
001350*
001360 01  REPORT-TOTALS.
001370     05  NUM-ROLES-ON-FILE       PIC S9(9) COMP-3  VALUE +0.
001380     05  NUM-ROLES-ADDED         PIC S9(9) COMP-3  VALUE +0.
001390*
001400 01  RPT-HEADER1.
001410     05  FILLER                     PIC X(42)
001420               VALUE 'ROLE SEED REPORT                    DATE:'.
001430     05  RPT-CCYY                   PIC 9999.
001440     05  FILLER                     PIC X     VALUE '-'.
001450     05  RPT-MM                     PIC 99.
001460     05  FILLER                     PIC X     VALUE '-'.
001470     05  RPT-DD                     PIC 99.
001480     05  FILLER                     PIC X(67) VALUE SPACES.
001490 01  RPT-DETAIL1.
001500     05  FILLER                     PIC X(11) VALUE 'ADDED   -  '.
001510     05  RPT-ROLE-ID                PIC Z9.
001520     05  FILLER                     PIC X(4)  VALUE '  - '.
001530     05  RPT-ROLE-NAME              PIC X(12).
001540     05  FILLER                     PIC X(103) VALUE SPACES.
001550 01  RPT-ALREADY-LINE.
001560     05  FILLER                     PIC X(11) VALUE 'ALREADY ON '.
001570     05  FILLER                     PIC X(13) VALUE 'FILE      -  '.
001580     05  RPT-EXIST-ROLE-NAME        PIC X(12).
001590     05  FILLER                     PIC X(96) VALUE SPACES.
001600 01  RPT-STATS-HDR1.
001610     05  FILLER PIC X(30) VALUE 'RUN TOTALS:'.
001620     05  FILLER PIC X(102) VALUE SPACES.
001630 01  RPT-STATS-DETAIL.
001640     05  RPT-STATS-LABEL          PIC X(30).
001650     05  RPT-STATS-COUNT          PIC ZZZ,ZZZ,ZZ9.
001660     05  FILLER                   PIC X(89) VALUE SPACES.
001670*
001680 01  ABEND-TEST                  PIC X(2).
001690 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
001700*****************************************************************
001710 PROCEDURE DIVISION.
001720*****************************************************************
001730*
001740 000-MAIN.
001750     ACCEPT CURRENT-DATE FROM DATE.
001760     ACCEPT CURRENT-TIME FROM TIME.
001770     DISPLAY 'ROLSEED1 STARTED DATE = ' CURRENT-MONTH '/'
001780            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
001790*
001800     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001810     PERFORM 800-INIT-REPORT THRU 800-EXIT.
001820     PERFORM 105-LOAD-ROLE-TABLE THRU 105-EXIT.
001830*
001840     PERFORM 200-SEED-ROLES THRU 200-EXIT
001850             VARYING J FROM 1 BY 1
001860                 UNTIL J > SEED-ROLE-COUNT.
001870*
001880     PERFORM 900-WRITE-ROLE-MASTER THRU 900-EXIT.
001890     PERFORM 950-REPORT-CONTROL-TOTALS THRU 950-EXIT.
001900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
001910*
001920     GOBACK.
001930*
001940 105-LOAD-ROLE-TABLE.
001950     MOVE 0 TO ROLE-TBL-COUNT.
001960     MOVE 0 TO WS-NEXT-ROLE-ID.
001970     PERFORM 107-LOAD-ONE-ROLE THRU 107-EXIT
001980             UNTIL WS-ROLEFILE-STATUS = '10'.
001990     MOVE ROLE-TBL-COUNT TO NUM-ROLES-ON-FILE.
002000 105-EXIT.
002010     EXIT.
002020*
002030 107-LOAD-ONE-ROLE.
002040     ADD 1 TO ROLE-TBL-COUNT.
002050     READ ROLE-FILE INTO ROLE-TBL-REC(ROLE-TBL-COUNT)
002060       AT END SUBTRACT 1 FROM ROLE-TBL-COUNT
002070     END-READ.
002080     IF WS-ROLEFILE-STATUS = '00'
002090         IF ROLE-ID IN ROLE-TBL-REC(ROLE-TBL-COUNT) > WS-NEXT-ROLE-ID
002100             MOVE ROLE-ID IN ROLE-TBL-REC(ROLE-TBL-COUNT)
002110                                    TO WS-NEXT-ROLE-ID
002120         END-IF
002130     END-IF.
002140 107-EXIT.
002150     EXIT.
002160*
002170 200-SEED-ROLES.
002180     PERFORM 310-CHECK-ROLE-ON-FILE THRU 310-EXIT.
002190     IF NOT WS-ROLE-FOUND
002200         ADD 1 TO ROLE-TBL-COUNT
002210         ADD 1 TO WS-NEXT-ROLE-ID
002220         MOVE WS-NEXT-ROLE-ID  TO
002230                ROLE-ID   IN ROLE-TBL-REC(ROLE-TBL-COUNT)
002240         MOVE SEED-ROLE-NAME(J) TO
002250                ROLE-NAME IN ROLE-TBL-REC(ROLE-TBL-COUNT)
002260         ADD 1 TO NUM-ROLES-ADDED
002270         ADD 1 TO NUM-ROLES-ON-FILE
002280         MOVE WS-NEXT-ROLE-ID  TO RPT-ROLE-ID
002290         MOVE SEED-ROLE-NAME(J) TO RPT-ROLE-NAME
002300         WRITE REPORT-RECORD FROM RPT-DETAIL1 AFTER 1
002310     ELSE
002320         MOVE SEED-ROLE-NAME(J) TO RPT-EXIST-ROLE-NAME
002330         WRITE REPORT-RECORD FROM RPT-ALREADY-LINE AFTER 1
002340     END-IF.
002350 200-EXIT.
002360     EXIT.
002370*
002380 310-CHECK-ROLE-ON-FILE.
002390     MOVE 'N' TO WS-ROLE-FOUND-SW.
002395     IF ROLE-TBL-COUNT = 0
002396         GO TO 310-EXIT
002397     END-IF.
002400     PERFORM 315-SEARCH-ROLE-NAME THRU 315-EXIT
002410         VARYING I FROM 1 BY 1
002420             UNTIL I > ROLE-TBL-COUNT
002430                 OR WS-ROLE-FOUND.
002440 310-EXIT.
002450     EXIT.
002460*
002470 315-SEARCH-ROLE-NAME.
002480     IF ROLE-NAME IN ROLE-TBL-REC(I) = SEED-ROLE-NAME(J)
002490         MOVE 'Y' TO WS-ROLE-FOUND-SW
002500     END-IF.
002510 315-EXIT.
002520     EXIT.
002530*
002540 700-OPEN-FILES.
002550     OPEN INPUT  ROLE-FILE
002560          OUTPUT ROLE-FILE-OUT REPORT-FILE.
002570     IF WS-ROLEFILE-STATUS NOT = '00' AND
002580        WS-ROLEFILE-STATUS NOT = '05'
002590       DISPLAY 'ERROR OPENING ROLE MASTER. RC:'
002600               WS-ROLEFILE-STATUS
002610       MOVE 16 TO RETURN-CODE
002620     END-IF.
002630 700-EXIT.
002640     EXIT.
002650*
002660 790-CLOSE-FILES.
002670     CLOSE ROLE-FILE ROLE-FILE-OUT REPORT-FILE.
002680 790-EXIT.
002690     EXIT.
002700*
002710 800-INIT-REPORT.
002720     COMPUTE WS-CC-YY = 2000 + CURRENT-YEAR.
002730     MOVE WS-CC-YY       TO RPT-CCYY.
002740     MOVE CURRENT-MONTH  TO RPT-MM.
002750     MOVE CURRENT-DAY    TO RPT-DD.
002760     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
002770 800-EXIT.
002780     EXIT.
002790*
002800 900-WRITE-ROLE-MASTER.
002810     PERFORM 905-WRITE-ONE-ROLE THRU 905-EXIT
002820         VARYING I FROM 1 BY 1
002830             UNTIL I > ROLE-TBL-COUNT.
002840 900-EXIT.
002850     EXIT.
002860*
002870 905-WRITE-ONE-ROLE.
002880     WRITE ROLE-OUT-REC-FD FROM ROLE-TBL-REC(I).
002890 905-EXIT.
002900     EXIT.
002910*
002920 950-REPORT-CONTROL-TOTALS.
002930     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
002940     MOVE 'ROLES ADDED THIS RUN.......' TO RPT-STATS-LABEL.
002950     MOVE NUM-ROLES-ADDED TO RPT-STATS-COUNT.
002960     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
002970     MOVE 'TOTAL ROLES ON FILE.........' TO RPT-STATS-LABEL.
002980     MOVE NUM-ROLES-ON-FILE TO RPT-STATS-COUNT.
002990     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
003000 950-EXIT.
003010     EXIT.
003020*
