000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050* PROGRAM:  BILLRUN1
000060*
000070* AUTHOR :  R. T. VANCE
000080*
000090* READS THE SALE TRANSACTION FILE AND, FOR EACH TRANSACTION,
000100* PRICES THE LINE ITEMS AGAINST THE PRODUCT MASTER, DEDUCTS
000110* STOCK, REGISTERS NEW WALK-IN CUSTOMERS, APPLIES THE INVOICE
000120* DISCOUNT AND THE 18 PERCENT SALES TAX, AND WRITES THE INVOICE
000130* AND INVOICE ITEM FILES.  AT END OF RUN THE PRODUCT AND
000140* CUSTOMER MASTERS ARE REWRITTEN WITH UPDATED STOCK/NEW CUSTOMER
000150* ENTRIES AND A CONTROL REPORT IS PRINTED.
000160*
000170* PRODUCT AND CUSTOMER MASTERS ARE LOADED ENTIRELY INTO WORKING
000180* STORAGE TABLES FOR THE RUN -- TRANSACTIONS ARE NOT REQUIRED TO
000190* BE IN SKU OR CONTACT-NUMBER SEQUENCE.
000200*****************************************************************
000210*                   C H A N G E   L O G
000220*---------------------------------------------------------------
000230* DATE-WRITTEN  06/14/87    R. T. VANCE
000240*   ORIGINAL VERSION.  SINGLE ITEM PER TRANSACTION, FLAT 10
000250*   PERCENT TAX, NO INVOICE-LEVEL DISCOUNT.
000260* 09/02/88  P. M. KIEL          CR1988041
000270*   EXPANDED TRANSACTION LAYOUT TO UP TO 20 ITEMS PER INVOICE.
000280* 09/30/88  P. M. KIEL          CR1988041
000290*   ADDED 225-FIND-PRODUCT TABLE SEARCH -- MASTER NO LONGER
000300*   REQUIRES SORTED TRANSACTION INPUT.
000310* 04/17/90  S. T. NAKASHIMA     CR1990009
000320*   ADDED AUTOMATIC WALK-IN CUSTOMER REGISTRATION BY CONTACT
000330*   NUMBER (210-HANDLE-CUSTOMER).
000340* 03/10/91  G. L. FARROW        CR1991027
000350*   REPLACED FLAT TAX RATE WITH INVOICE-LEVEL PERCENTAGE
000360*   DISCOUNT FOLLOWED BY 18 PERCENT TAX ON THE NET AMOUNT.
000370* 03/11/91  G. L. FARROW        CR1991027
000380*   ADDED TWO-PASS STOCK CHECK (205/220) SO A TRANSACTION THAT
000390*   FAILS ON A LATER LINE LEAVES NO PARTIAL STOCK DEDUCTION.
000400* 06/08/94  B. J. OKONKWO       CR1994062
000410*   INVOICE NUMBER NOW "INV-" PLUS RUNNING SEQUENCE INSTEAD OF
000420*   JULIAN-DATE BASED NUMBER -- SEE 240-ASSIGN-INVOICE-NUMBER.
000430* 11/02/98  C. REYES            CR1998114
000440*   Y2K -- INVOICE DATE STAMP WIDENED TO 14-DIGIT YYYYMMDDHHMMSS.
000450* 02/19/99  C. REYES            CR1998114
000460*   Y2K -- RETESTED ROLLOVER OF WS-CURRENT-DATE-X AT YEAR 2000.
000462* 07/14/99  B. J. OKONKWO       CR1999033
000464*   ADDED 212-CHECK-CONTACT-LENGTH (CONTACT NUMBER, WHEN GIVEN,
000466*   MUST BE FULLY 10 CHARACTERS -- NO EMBEDDED BLANKS) AND A
000468*   MINIMUM-QUANTITY-OF-1 CHECK IN 215-CHECK-ITEM.  AUDIT HAD
000470*   FOUND SHORT-PUNCHED CONTACT NUMBERS SLIPPING THROUGH AS
000472*   WALK-IN REGISTRATIONS.
000473* 03/14/2000 B. J. OKONKWO      CR2000018
000474*   218-ADD-CUSTOMER WAS STAMPING CUST-ADD-DATE WITH THE BARE
000475*   2-DIGIT CURRENT-YEAR (MOVE CURRENT-YEAR TO CUST-ADD-DATE),
000476*   LEAVING A GARBAGE 8-DIGIT DATE ON EVERY WALK-IN REGISTRATION.
000477*   ADDED 228-STAMP-CUST-ADD-DATE TO BUILD THE FULL YYYYMMDD
000478*   STAMP THE SAME WAY 240-ASSIGN-INVOICE-NUMBER BUILDS INV-DATE.
000479*---------------------------------------------------------------
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.     BILLRUN1.
000500 AUTHOR.         R. T. VANCE.
000510 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000520 DATE-WRITTEN.   06/14/87.
000530 DATE-COMPILED.
000540 SECURITY.       NON-CONFIDENTIAL.
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-370.
000580 OBJECT-COMPUTER. IBM-370.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     UPSI-0 ON  IS STOCK-ALERT-SW
000620     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT PRODUCT-FILE     ASSIGN TO PRODFILE
000660            ACCESS IS SEQUENTIAL
000670            FILE STATUS  IS  WS-PRODFILE-STATUS.
000680     SELECT PRODUCT-FILE-OUT ASSIGN TO PRODOUT
000690            ACCESS IS SEQUENTIAL
000700            FILE STATUS  IS  WS-PRODOUT-STATUS.
000710     SELECT CUSTOMER-FILE    ASSIGN TO CUSTFILE
000720            ACCESS IS SEQUENTIAL
000730            FILE STATUS  IS  WS-CUSTFILE-STATUS.
000740     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT
000750            ACCESS IS SEQUENTIAL
000760            FILE STATUS  IS  WS-CUSTOUT-STATUS.
000770     SELECT SALE-TXN-FILE    ASSIGN TO TXNFILE
000780            ACCESS IS SEQUENTIAL
000790            FILE STATUS  IS  WS-TXNFILE-STATUS.
000800     SELECT INVOICE-FILE     ASSIGN TO INVFILE
000810            ACCESS IS SEQUENTIAL
000820            FILE STATUS  IS  WS-INVFILE-STATUS.
000830     SELECT INVOICE-ITEM-FILE ASSIGN TO ITEMFILE
000840            ACCESS IS SEQUENTIAL
000850            FILE STATUS  IS  WS-ITEMFILE-STATUS.
000860     SELECT REPORT-FILE      ASSIGN TO BILLRPT
000870            FILE STATUS  IS  WS-REPORT-STATUS.
000880*****************************************************************
000890 DATA DIVISION.
000900 FILE SECTION.
000910*
000920 FD  PRODUCT-FILE
000930     RECORDING MODE IS F.
000940 01  PROD-REC-FD                 PIC X(142).
000950*
000960 FD  PRODUCT-FILE-OUT
000970     RECORDING MODE IS F.
000980 01  PROD-OUT-REC-FD             PIC X(142).
000990*
001000 FD  CUSTOMER-FILE
001010     RECORDING MODE IS F.
001020 01  CUST-REC-FD                 PIC X(168).
001030*
001040 FD  CUSTOMER-FILE-OUT
001050     RECORDING MODE IS F.
001060 01  CUST-OUT-REC-FD             PIC X(168).
001070*
001080 FD  SALE-TXN-FILE
001090     RECORDING MODE IS F.
001100 01  TXN-REC-FD                  PIC X(391).
001110*
001120 FD  INVOICE-FILE
001130     RECORDING MODE IS F.
001140 01  INV-REC-FD                  PIC X(82).
001150*
001160 FD  INVOICE-ITEM-FILE
001170     RECORDING MODE IS F.
001180 01  ITM-REC-FD                  PIC X(94).
001190*
001200 FD  REPORT-FILE
001210     RECORDING MODE IS F.
001220 01  REPORT-RECORD               PIC X(132).
001230*****************************************************************
001240 WORKING-STORAGE SECTION.
001250*****************************************************************
001260*
001270 01  SYSTEM-DATE-AND-TIME.
001280     05  CURRENT-DATE.
001290         10  CURRENT-YEAR            PIC 9(2).
001300         10  CURRENT-MONTH           PIC 9(2).
001310         10  CURRENT-DAY             PIC 9(2).
001320     05  CURRENT-TIME.
001330         10  CURRENT-HOUR            PIC 9(2).
001340         10  CURRENT-MINUTE          PIC 9(2).
001350         10  CURRENT-SECOND          PIC 9(2).
001360         10  CURRENT-HNDSEC          PIC 9(2).
001370 01  WS-CENTURY-YEAR                 PIC 9(4) COMP.
001375 01  WS-CUST-ADD-DATE-8              PIC 9(8) VALUE ZEROS.
001380*
001390 01  WS-FIELDS.
001400     05  WS-PRODFILE-STATUS      PIC X(2)  VALUE SPACES.
001410     05  WS-PRODOUT-STATUS       PIC X(2)  VALUE SPACES.
001420     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.
001430     05  WS-CUSTOUT-STATUS       PIC X(2)  VALUE SPACES.
001440     05  WS-TXNFILE-STATUS       PIC X(2)  VALUE SPACES.
001450     05  WS-INVFILE-STATUS       PIC X(2)  VALUE SPACES.
001460     05  WS-ITEMFILE-STATUS      PIC X(2)  VALUE SPACES.
001470     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
001480     05  WS-TXN-EOF              PIC X     VALUE 'N'.
001490         88  WS-NO-MORE-TXNS               VALUE 'Y'.
001500     05  WS-TRAN-OK              PIC X     VALUE 'Y'.
001510         88  WS-TRAN-ACCEPTED               VALUE 'Y'.
001520     05  WS-REJECT-REASON        PIC X(20) VALUE SPACES.
001530*
001535 77  I                           PIC S9(4) COMP  VALUE +0.
001537 77  J                           PIC S9(4) COMP  VALUE +0.
001540 01  WORK-VARIABLES.
001570     05  WS-ITEM-IDX             PIC S9(4) COMP  VALUE +0.
001580     05  WS-PROD-IDX             PIC S9(4) COMP  VALUE +0.
001590     05  WS-CUST-IDX             PIC S9(4) COMP  VALUE +0.
001600     05  WS-FOUND-SW             PIC X           VALUE 'N'.
001610         88  WS-FOUND                           VALUE 'Y'.
001615     05  WS-CONTACT-SPACE-CNT    PIC S9(3) COMP  VALUE +0.
001620*
001630* PRODUCT MASTER TABLE -- LOADED ONCE AT START OF RUN.
001640*
001650 01  PROD-TABLE.
001660     05  PROD-TBL-COUNT          PIC S9(4) COMP  VALUE +0.
001670     05  PROD-TBL-ENTRY OCCURS 500 TIMES
001680                        DEPENDING ON PROD-TBL-COUNT.
001690         COPY PRODMSTR REPLACING ==01  PROD-MASTER-RECORD==
001700                             BY  ==10  PROD-TBL-REC==.
001710     05  WS-PLANNED-DEDUCT OCCURS 500 TIMES PIC S9(7) COMP.
001720*
001730* CUSTOMER MASTER TABLE -- LOADED ONCE, EXTENDED FOR WALK-INS.
001740*
001750 01  CUST-TABLE.
001760     05  CUST-TBL-COUNT          PIC S9(4) COMP  VALUE +0.
001770     05  CUST-TBL-ENTRY OCCURS 1000 TIMES
001780                        DEPENDING ON CUST-TBL-COUNT.
001790         COPY CUSTMSTR REPLACING ==01  CUST-MASTER-RECORD==
001800                             BY  ==10  CUST-TBL-REC==.
001810*
001820 01  WS-NEXT-IDS.
001830     05  WS-NEXT-CUST-ID         PIC 9(6)  COMP  VALUE 0.
001840     05  WS-NEXT-INV-ID          PIC 9(6)  COMP  VALUE 0.
001850*
001860* CURRENT TRANSACTION, INVOICE AND INVOICE ITEM WORK AREAS.
001870*
001880     COPY SALETRAN REPLACING ==01  SALE-TRAN-RECORD==
001890                        BY  ==01  WS-SALE-TRAN==.
001900 01  WS-ITEM-PROD-IDX OCCURS 20 TIMES PIC S9(4) COMP.
001910     COPY INVCREC REPLACING ==01  INVOICE-RECORD==
001920                       BY  ==01  WS-INVOICE==.
001930     COPY ITEMREC REPLACING ==01  INVOICE-ITEM-RECORD==
001940                      BY  ==01  WS-INVOICE-ITEM==.
001950*
001955 01  WS-INVOICE-SUBTOTAL-ACC         PIC S9(9)V99 COMP-3 VALUE +0.
001957 01  RPT-CONTACT-HOLD                PIC X(10) VALUE SPACES.
001960 01  REPORT-TOTALS.
001970     05  NUM-TRAN-RECS           PIC S9(9) COMP-3  VALUE +0.
001980     05  NUM-TRAN-REJECTS        PIC S9(9) COMP-3  VALUE +0.
001990     05  NUM-INV-WRITTEN         PIC S9(9) COMP-3  VALUE +0.
002000     05  TOT-SUBTOTAL            PIC S9(9)V99 COMP-3 VALUE +0.
002010     05  TOT-DISCOUNT            PIC S9(9)V99 COMP-3 VALUE +0.
002020     05  TOT-TAX                 PIC S9(9)V99 COMP-3 VALUE +0.
002030     05  TOT-GRAND-TOTAL         PIC S9(9)V99 COMP-3 VALUE +0.
002040*
002050*        *******************
002060*            report lines
002070*        *******************
002080 01  RPT-HEADER1.
002090     05  FILLER                     PIC X(40)
002100               VALUE 'BILLING RUN CONTROL REPORT         DATE:'.
002110     05  RPT-MM                     PIC 99.
002120     05  FILLER                     PIC X     VALUE '/'.
002130     05  RPT-DD                     PIC 99.
002140     05  FILLER                     PIC X     VALUE '/'.
002150     05  RPT-YY                     PIC 99.
002160     05  FILLER                     PIC X(20)
002170                    VALUE ' (mm/dd/yy)   TIME: '.
002180     05  RPT-HH                     PIC 99.
002190     05  FILLER                     PIC X     VALUE ':'.
002200     05  RPT-MIN                    PIC 99.
002210     05  FILLER                     PIC X     VALUE ':'.
002220     05  RPT-SS                     PIC 99.
002230     05  FILLER                     PIC X(55) VALUE SPACES.
002240 01  RPT-DETAIL-HDR.
002250     05  FILLER PIC X(132) VALUE
002260         'TXN-ID  INVOICE NO.  CONTACT     ITEMS    SUBTOTAL
002270-        '   DISCOUNT       TAX  GRAND TOTAL'.
002280 01  RPT-DETAIL1.
002290     05  RPT-TXN-ID                 PIC ZZZZZ9.
002300     05  FILLER                     PIC X(2)   VALUE SPACES.
002310     05  RPT-INV-NUMBER             PIC X(12).
002320     05  FILLER                     PIC X(1)   VALUE SPACES.
002330     05  RPT-CONTACT                PIC X(10).
002340     05  FILLER                     PIC X(2)   VALUE SPACES.
002350     05  RPT-ITEM-CNT               PIC ZZ9.
002360     05  FILLER                     PIC X(3)   VALUE SPACES.
002370     05  RPT-SUBTOTAL               PIC ZZZZZZZ9.99.
002380     05  FILLER                     PIC X(2)   VALUE SPACES.
002390     05  RPT-DISCOUNT               PIC ZZZZZ9.99.
002400     05  FILLER                     PIC X(3)   VALUE SPACES.
002410     05  RPT-TAX                    PIC ZZZZZ9.99.
002420     05  FILLER                     PIC X(2)   VALUE SPACES.
002430     05  RPT-GRAND-TOTAL            PIC ZZZZZZZ9.99.
002440     05  FILLER                     PIC X(9)   VALUE SPACES.
002450 01  RPT-REJECT-LINE.
002460     05  FILLER                     PIC X(11) VALUE
002470                'REJECTED - '.
002480     05  RPT-REJ-TXN-ID             PIC ZZZZZ9.
002490     05  FILLER                     PIC X(10) VALUE
002500                '  REASON: '.
002510     05  RPT-REJ-REASON             PIC X(20).
002520     05  FILLER                     PIC X(79) VALUE SPACES.
002530 01  RPT-STATS-HDR1.
002540     05  FILLER PIC X(30) VALUE 'RUN TOTALS:'.
002550     05  FILLER PIC X(102) VALUE SPACES.
002560 01  RPT-STATS-DETAIL1.
002570     05  FILLER               PIC X(26)  VALUE
002580                'TRANSACTIONS READ.......'.
002590     05  RPT-NUM-READ         PIC ZZZ,ZZZ,ZZ9.
002600     05  FILLER               PIC X(93)  VALUE SPACES.
002610 01  RPT-STATS-DETAIL2.
002620     05  FILLER               PIC X(26)  VALUE
002630                'INVOICES WRITTEN........'.
002640     05  RPT-NUM-WRITTEN      PIC ZZZ,ZZZ,ZZ9.
002650     05  FILLER               PIC X(93)  VALUE SPACES.
002660 01  RPT-STATS-DETAIL3.
002670     05  FILLER               PIC X(26)  VALUE
002680                'TRANSACTIONS REJECTED...'.
002690     05  RPT-NUM-REJECTED     PIC ZZZ,ZZZ,ZZ9.
002700     05  FILLER               PIC X(93)  VALUE SPACES.
002710 01  RPT-STATS-AMOUNTS.
002720     05  FILLER               PIC X(20)  VALUE 'TOTAL SUBTOTAL....'.
002730     05  RPT-TOT-SUBTOTAL     PIC Z,ZZZ,ZZZ,ZZ9.99.
002740     05  FILLER               PIC X(20)  VALUE
002750                '   TOTAL DISCOUNT..'.
002760     05  RPT-TOT-DISCOUNT     PIC Z,ZZZ,ZZZ,ZZ9.99.
002770     05  FILLER               PIC X(56)  VALUE SPACES.
002780 01  RPT-STATS-AMOUNTS2.
002790     05  FILLER               PIC X(20)  VALUE 'TOTAL TAX.........'.
002800     05  RPT-TOT-TAX          PIC Z,ZZZ,ZZZ,ZZ9.99.
002810     05  FILLER               PIC X(20)  VALUE
002820                '   GRAND TOTAL.....'.
002830     05  RPT-TOT-GRAND        PIC Z,ZZZ,ZZZ,ZZ9.99.
002840     05  FILLER               PIC X(56)  VALUE SPACES.
002850*
002860 01  ABEND-TEST                  PIC X(2).
002870 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
002880*****************************************************************
002890 PROCEDURE DIVISION.
002900*****************************************************************
002910*
002920 000-MAIN.
002930     ACCEPT CURRENT-DATE FROM DATE.
002940     ACCEPT CURRENT-TIME FROM TIME.
002950     DISPLAY 'BILLRUN1 STARTED DATE = ' CURRENT-MONTH '/'
002960            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
002970     DISPLAY '                TIME = ' CURRENT-HOUR ':'
002980            CURRENT-MINUTE ':' CURRENT-SECOND.
002990*
003000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
003005     IF RETURN-CODE NOT = 0
003006         GO TO 999-ABORT-RUN
003007     END-IF.
003010     PERFORM 800-INIT-REPORT THRU 800-EXIT.
003020*
003030     PERFORM 100-LOAD-PRODUCT-TABLE THRU 100-EXIT.
003040     PERFORM 110-LOAD-CUSTOMER-TABLE THRU 110-EXIT.
003050*
003060     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT
003070             UNTIL WS-NO-MORE-TXNS.
003080*
003090     PERFORM 900-WRITE-PRODUCT-MASTER THRU 900-EXIT.
003100     PERFORM 910-WRITE-CUSTOMER-MASTER THRU 910-EXIT.
003110     PERFORM 950-REPORT-CONTROL-TOTALS THRU 950-EXIT.
003120     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
003130*
003140     GOBACK.
003141*
003142 999-ABORT-RUN.
003143     DISPLAY 'BILLRUN1 ABORTED -- ONE OR MORE FILES FAILED TO OPEN'.
003144     GOBACK.
003150*
003160 100-LOAD-PRODUCT-TABLE.
003170     MOVE 0 TO PROD-TBL-COUNT.
003180     READ PRODUCT-FILE INTO PROD-TBL-REC(1)
003190       AT END MOVE 'Y' TO WS-FOUND-SW.
003200     PERFORM 105-LOAD-ONE-PRODUCT THRU 105-EXIT
003210             UNTIL WS-PRODFILE-STATUS = '10'.
003220 100-EXIT.
003230     EXIT.
003240*
003250 105-LOAD-ONE-PRODUCT.
003260     ADD 1 TO PROD-TBL-COUNT.
003270     IF PROD-TBL-COUNT NOT = 1
003280         READ PRODUCT-FILE INTO PROD-TBL-REC(PROD-TBL-COUNT)
003290           AT END SUBTRACT 1 FROM PROD-TBL-COUNT
003300     END-IF.
003310 105-EXIT.
003320     EXIT.
003330*
003340 110-LOAD-CUSTOMER-TABLE.
003350     MOVE 0 TO CUST-TBL-COUNT.
003360     MOVE 0 TO WS-NEXT-CUST-ID.
003370     PERFORM 115-LOAD-ONE-CUSTOMER THRU 115-EXIT
003380             UNTIL WS-CUSTFILE-STATUS = '10'.
003390 110-EXIT.
003400     EXIT.
003410*
003420 115-LOAD-ONE-CUSTOMER.
003430     ADD 1 TO CUST-TBL-COUNT.
003440     READ CUSTOMER-FILE INTO CUST-TBL-REC(CUST-TBL-COUNT)
003450       AT END SUBTRACT 1 FROM CUST-TBL-COUNT
003460     END-READ.
003470     IF WS-CUSTFILE-STATUS = '00'
003480         IF CUST-ID IN CUST-TBL-REC(CUST-TBL-COUNT) > WS-NEXT-CUST-ID
003490             MOVE CUST-ID IN CUST-TBL-REC(CUST-TBL-COUNT)
003500                                    TO WS-NEXT-CUST-ID
003510         END-IF
003520     END-IF.
003530 115-EXIT.
003540     EXIT.
003550*
003560 200-PROCESS-TRANSACTIONS.
003570     READ SALE-TXN-FILE INTO WS-SALE-TRAN
003580       AT END MOVE 'Y' TO WS-TXN-EOF.
003590     IF NOT WS-NO-MORE-TXNS
003600         ADD 1 TO NUM-TRAN-RECS
003610         MOVE 'Y' TO WS-TRAN-OK
003620         MOVE SPACES TO WS-REJECT-REASON
003625         PERFORM 212-CHECK-CONTACT-LENGTH THRU 212-EXIT
003630         PERFORM 205-RESET-PLANNED-DEDUCT THRU 205-EXIT
003640             VARYING I FROM 1 BY 1
003650                 UNTIL I > PROD-TBL-COUNT
003660         PERFORM 215-CHECK-ITEM THRU 215-EXIT
003670             VARYING WS-ITEM-IDX FROM 1 BY 1
003680                 UNTIL WS-ITEM-IDX > TXN-ITEM-COUNT
003690                     OR WS-TRAN-OK = 'N'
003700         IF WS-TRAN-ACCEPTED
003710             PERFORM 210-HANDLE-CUSTOMER THRU 210-EXIT
003720             PERFORM 220-APPLY-ITEM THRU 220-EXIT
003730                 VARYING WS-ITEM-IDX FROM 1 BY 1
003740                     UNTIL WS-ITEM-IDX > TXN-ITEM-COUNT
003750             PERFORM 230-COMPUTE-TOTALS THRU 230-EXIT
003760             PERFORM 240-ASSIGN-INVOICE-NUMBER THRU 240-EXIT
003770             PERFORM 250-WRITE-INVOICE THRU 250-EXIT
003780             PERFORM 830-REPORT-TRAN-PROCESSED THRU 830-EXIT
003790         ELSE
003800             ADD 1 TO NUM-TRAN-REJECTS
003810             PERFORM 835-REPORT-TRAN-REJECTED THRU 835-EXIT
003820         END-IF
003830     END-IF.
003840 200-EXIT.
003850     EXIT.
003860*
003870 205-RESET-PLANNED-DEDUCT.
003880     MOVE 0 TO WS-PLANNED-DEDUCT(I).
003890 205-EXIT.
003900     EXIT.
003910*
003905 212-CHECK-CONTACT-LENGTH.
003906     IF TXN-CUST-CONTACT = SPACES
003907         GO TO 212-EXIT
003908     END-IF.
003909     MOVE 0 TO WS-CONTACT-SPACE-CNT.
003910     INSPECT TXN-CUST-CONTACT TALLYING WS-CONTACT-SPACE-CNT
003911         FOR ALL SPACE.
003912     IF WS-CONTACT-SPACE-CNT = 0
003913         GO TO 212-EXIT
003914     END-IF.
003915     MOVE 'N' TO WS-TRAN-OK.
003916     MOVE 'CONTACT NUMBER MUST BE 10 CHARACTERS' TO WS-REJECT-REASON.
003917 212-EXIT.
003918     EXIT.
003919*
003920 215-CHECK-ITEM.
003925     IF TXN-ITEM-QTY(WS-ITEM-IDX) < 1
003926         MOVE 'N' TO WS-TRAN-OK
003927         MOVE 'QUANTITY MUST BE AT LEAST 1' TO WS-REJECT-REASON
003928         GO TO 215-EXIT
003929     END-IF.
003930     PERFORM 225-FIND-PRODUCT THRU 225-EXIT.
003940     IF NOT WS-FOUND
003950         MOVE 'N' TO WS-TRAN-OK
003960         MOVE 'UNKNOWN SKU' TO WS-REJECT-REASON
003970         GO TO 215-EXIT
003980     END-IF.
003990     MOVE WS-PROD-IDX TO WS-ITEM-PROD-IDX(WS-ITEM-IDX).
004000     ADD TXN-ITEM-QTY(WS-ITEM-IDX)
004010         TO WS-PLANNED-DEDUCT(WS-PROD-IDX).
004020     IF WS-PLANNED-DEDUCT(WS-PROD-IDX) >
004030             PROD-CURRENT-STOCK IN PROD-TBL-REC(WS-PROD-IDX)
004040         MOVE 'N' TO WS-TRAN-OK
004045         MOVE 'INSUFFICIENT STOCK' TO WS-REJECT-REASON
004050     END-IF.
004070 215-EXIT.
004080     EXIT.
004090*
004100 220-APPLY-ITEM.
004110     MOVE WS-ITEM-PROD-IDX(WS-ITEM-IDX) TO WS-PROD-IDX.
004120     MOVE PROD-ID     IN PROD-TBL-REC(WS-PROD-IDX)
004130                          TO ITM-PROD-ID.
004140     MOVE PROD-SKU    IN PROD-TBL-REC(WS-PROD-IDX)
004150                          TO ITM-PROD-SKU.
004160     MOVE PROD-NAME   IN PROD-TBL-REC(WS-PROD-IDX)
004170                          TO ITM-PROD-NAME.
004180     MOVE TXN-ITEM-QTY(WS-ITEM-IDX)
004190                          TO ITM-QTY.
004200     MOVE PROD-UNIT-PRICE IN PROD-TBL-REC(WS-PROD-IDX)
004210                          TO ITM-UNIT-PRICE.
004220     COMPUTE ITM-LINE-TOTAL ROUNDED =
004230             ITM-QTY * ITM-UNIT-PRICE.
004240     MOVE 0 TO ITM-DISCOUNT.
004250     MOVE WS-NEXT-INV-ID TO ITM-INV-ID.
004260     ADD ITM-LINE-TOTAL TO TOT-SUBTOTAL.
004270     ADD ITM-LINE-TOTAL TO WS-INVOICE-SUBTOTAL-ACC.
004280     SUBTRACT TXN-ITEM-QTY(WS-ITEM-IDX)
004290         FROM PROD-CURRENT-STOCK IN PROD-TBL-REC(WS-PROD-IDX).
004300     WRITE ITM-REC-FD FROM WS-INVOICE-ITEM.
004310 220-EXIT.
004320     EXIT.
004330*
004340 225-FIND-PRODUCT.
004350     MOVE 'N' TO WS-FOUND-SW.
004360     PERFORM 227-SEARCH-PRODUCT THRU 227-EXIT
004370         VARYING WS-PROD-IDX FROM 1 BY 1
004380             UNTIL WS-PROD-IDX > PROD-TBL-COUNT
004390                 OR WS-FOUND.
004400 225-EXIT.
004410     EXIT.
004420*
004430 227-SEARCH-PRODUCT.
004440     IF PROD-SKU IN PROD-TBL-REC(WS-PROD-IDX) =
004450             TXN-ITEM-SKU(WS-ITEM-IDX)
004460         MOVE 'Y' TO WS-FOUND-SW
004470     END-IF.
004480 227-EXIT.
004490     EXIT.
004500*
004510 210-HANDLE-CUSTOMER.
004520     MOVE 0 TO WS-INVOICE-SUBTOTAL-ACC.
004530     IF TXN-CUST-CONTACT = SPACES
004540         MOVE 0 TO INV-CUST-ID
004560         MOVE 'ANONYMOUS' TO RPT-CONTACT-HOLD
004570     ELSE
004580         PERFORM 217-FIND-CUSTOMER THRU 217-EXIT
004590         IF WS-FOUND
004600             MOVE CUST-ID IN CUST-TBL-REC(WS-CUST-IDX)
004610                                      TO INV-CUST-ID
004620         ELSE
004630             PERFORM 218-ADD-CUSTOMER THRU 218-EXIT
004640             MOVE CUST-ID IN CUST-TBL-REC(WS-CUST-IDX)
004650                                      TO INV-CUST-ID
004660         END-IF
004670         MOVE TXN-CUST-CONTACT TO RPT-CONTACT-HOLD
004680     END-IF.
004690 210-EXIT.
004700     EXIT.
004710*
004720 217-FIND-CUSTOMER.
004730     MOVE 'N' TO WS-FOUND-SW.
004740     PERFORM 219-SEARCH-CUSTOMER THRU 219-EXIT
004750         VARYING WS-CUST-IDX FROM 1 BY 1
004760             UNTIL WS-CUST-IDX > CUST-TBL-COUNT
004770                 OR WS-FOUND.
004780 217-EXIT.
004790     EXIT.
004800*
004810 219-SEARCH-CUSTOMER.
004820     IF CUST-CONTACT IN CUST-TBL-REC(WS-CUST-IDX) =
004830             TXN-CUST-CONTACT
004840         MOVE 'Y' TO WS-FOUND-SW
004850     END-IF.
004860 219-EXIT.
004870     EXIT.
004880*
004890 218-ADD-CUSTOMER.
004900     ADD 1 TO CUST-TBL-COUNT.
004910     ADD 1 TO WS-NEXT-CUST-ID.
004920     MOVE WS-NEXT-CUST-ID TO CUST-ID IN CUST-TBL-REC(CUST-TBL-COUNT).
004930     IF TXN-CUST-NAME = SPACES
004940         MOVE 'ANONYMOUS' TO CUST-NAME IN CUST-TBL-REC(CUST-TBL-COUNT)
004950     ELSE
004960         MOVE TXN-CUST-NAME TO CUST-NAME IN CUST-TBL-REC(CUST-TBL-COUNT)
004970     END-IF.
004980     MOVE TXN-CUST-CONTACT TO
004990              CUST-CONTACT IN CUST-TBL-REC(CUST-TBL-COUNT).
005000     MOVE SPACES TO CUST-EMAIL IN CUST-TBL-REC(CUST-TBL-COUNT).
005010     MOVE SPACES TO CUST-GST  IN CUST-TBL-REC(CUST-TBL-COUNT).
005015     PERFORM 228-STAMP-CUST-ADD-DATE THRU 228-EXIT.
005020     MOVE WS-CUST-ADD-DATE-8 TO CUST-ADD-DATE
005021                               IN CUST-TBL-REC(CUST-TBL-COUNT).
005030     MOVE CUST-TBL-COUNT TO WS-CUST-IDX.
005040 218-EXIT.
005050     EXIT.
005055*
005056 228-STAMP-CUST-ADD-DATE.
005057     ACCEPT CURRENT-DATE FROM DATE.
005058     COMPUTE WS-CENTURY-YEAR = 2000 + CURRENT-YEAR.
005059     STRING WS-CENTURY-YEAR CURRENT-MONTH CURRENT-DAY
005060             DELIMITED BY SIZE INTO WS-CUST-ADD-DATE-8.
005061 228-EXIT.
005062     EXIT.
005063*
005070 230-COMPUTE-TOTALS.
005080     MOVE WS-INVOICE-SUBTOTAL-ACC TO INV-SUBTOTAL.
005090     COMPUTE INV-TOTAL-DISCOUNT ROUNDED =
005100             INV-SUBTOTAL * (TXN-DISCOUNT-PCT / 100).
005110     COMPUTE INV-TOTAL-TAX ROUNDED =
005120             (INV-SUBTOTAL - INV-TOTAL-DISCOUNT) * 0.18.
005130     COMPUTE INV-GRAND-TOTAL ROUNDED =
005140             (INV-SUBTOTAL - INV-TOTAL-DISCOUNT) + INV-TOTAL-TAX.
005150     ADD INV-TOTAL-DISCOUNT TO TOT-DISCOUNT.
005160     ADD INV-TOTAL-TAX      TO TOT-TAX.
005170     ADD INV-GRAND-TOTAL    TO TOT-GRAND-TOTAL.
005180 230-EXIT.
005190     EXIT.
005200*
005210 240-ASSIGN-INVOICE-NUMBER.
005220     ADD 1 TO WS-NEXT-INV-ID.
005230     MOVE WS-NEXT-INV-ID TO INV-ID.
005240     MOVE SPACES TO INV-NUMBER.
005250     STRING 'INV-' WS-NEXT-INV-ID DELIMITED BY SIZE
005260             INTO INV-NUMBER.
005270     ACCEPT CURRENT-DATE FROM DATE.
005280     ACCEPT CURRENT-TIME FROM TIME.
005285     COMPUTE WS-CENTURY-YEAR = 2000 + CURRENT-YEAR.
005300     STRING WS-CENTURY-YEAR CURRENT-MONTH CURRENT-DAY
005310             CURRENT-HOUR CURRENT-MINUTE CURRENT-SECOND
005320             DELIMITED BY SIZE INTO INV-DATE.
005330 240-EXIT.
005340     EXIT.
005350*
005360 250-WRITE-INVOICE.
005370     WRITE INV-REC-FD FROM WS-INVOICE.
005380     ADD 1 TO NUM-INV-WRITTEN.
005390 250-EXIT.
005400     EXIT.
005410*
005420 700-OPEN-FILES.
005430     OPEN INPUT  PRODUCT-FILE CUSTOMER-FILE SALE-TXN-FILE
005440          OUTPUT PRODUCT-FILE-OUT CUSTOMER-FILE-OUT
005450                 INVOICE-FILE INVOICE-ITEM-FILE REPORT-FILE.
005460     IF WS-PRODFILE-STATUS NOT = '00'
005470       DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'
005480               WS-PRODFILE-STATUS
005490       MOVE 16 TO RETURN-CODE
005500       MOVE 'Y' TO WS-TXN-EOF
005510     END-IF.
005520     IF WS-CUSTFILE-STATUS NOT = '00'
005530       DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC:'
005540               WS-CUSTFILE-STATUS
005550       MOVE 16 TO RETURN-CODE
005560       MOVE 'Y' TO WS-TXN-EOF
005570     END-IF.
005580     IF WS-TXNFILE-STATUS NOT = '00'
005590       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'
005600               WS-TXNFILE-STATUS
005610       MOVE 16 TO RETURN-CODE
005620       MOVE 'Y' TO WS-TXN-EOF
005630     END-IF.
005640 700-EXIT.
005650     EXIT.
005660*
005670 790-CLOSE-FILES.
005680     CLOSE PRODUCT-FILE PRODUCT-FILE-OUT
005690           CUSTOMER-FILE CUSTOMER-FILE-OUT
005700           SALE-TXN-FILE INVOICE-FILE INVOICE-ITEM-FILE
005710           REPORT-FILE.
005720 790-EXIT.
005730     EXIT.
005740*
005750 800-INIT-REPORT.
005760     MOVE CURRENT-YEAR   TO RPT-YY.
005770     MOVE CURRENT-MONTH  TO RPT-MM.
005780     MOVE CURRENT-DAY    TO RPT-DD.
005790     MOVE CURRENT-HOUR   TO RPT-HH.
005800     MOVE CURRENT-MINUTE TO RPT-MIN.
005810     MOVE CURRENT-SECOND TO RPT-SS.
005820     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
005830     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR AFTER 2.
005840 800-EXIT.
005850     EXIT.
005860*
005870 830-REPORT-TRAN-PROCESSED.
005880     MOVE TXN-ID           TO RPT-TXN-ID.
005890     MOVE INV-NUMBER       TO RPT-INV-NUMBER.
005900     MOVE RPT-CONTACT-HOLD TO RPT-CONTACT.
005910     MOVE TXN-ITEM-COUNT   TO RPT-ITEM-CNT.
005920     MOVE INV-SUBTOTAL     TO RPT-SUBTOTAL.
005930     MOVE INV-TOTAL-DISCOUNT TO RPT-DISCOUNT.
005940     MOVE INV-TOTAL-TAX    TO RPT-TAX.
005950     MOVE INV-GRAND-TOTAL  TO RPT-GRAND-TOTAL.
005960     WRITE REPORT-RECORD FROM RPT-DETAIL1.
005970 830-EXIT.
005980     EXIT.
005990*
006000 835-REPORT-TRAN-REJECTED.
006010     MOVE TXN-ID TO RPT-REJ-TXN-ID.
006020     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.
006030     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.
006040 835-EXIT.
006050     EXIT.
006060*
006070 900-WRITE-PRODUCT-MASTER.
006080     PERFORM 905-WRITE-ONE-PRODUCT THRU 905-EXIT
006090         VARYING I FROM 1 BY 1
006100             UNTIL I > PROD-TBL-COUNT.
006110 900-EXIT.
006120     EXIT.
006130*
006140 905-WRITE-ONE-PRODUCT.
006150     WRITE PROD-OUT-REC-FD FROM PROD-TBL-REC(I).
006160 905-EXIT.
006170     EXIT.
006180*
006190 910-WRITE-CUSTOMER-MASTER.
006200     PERFORM 915-WRITE-ONE-CUSTOMER THRU 915-EXIT
006210         VARYING I FROM 1 BY 1
006220             UNTIL I > CUST-TBL-COUNT.
006230 910-EXIT.
006240     EXIT.
006250*
006260 915-WRITE-ONE-CUSTOMER.
006270     WRITE CUST-OUT-REC-FD FROM CUST-TBL-REC(I).
006280 915-EXIT.
006290     EXIT.
006300*
006310 950-REPORT-CONTROL-TOTALS.
006320     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
006330     MOVE NUM-TRAN-RECS    TO RPT-NUM-READ.
006340     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL1 AFTER 1.
006350     MOVE NUM-INV-WRITTEN  TO RPT-NUM-WRITTEN.
006360     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL2 AFTER 1.
006370     MOVE NUM-TRAN-REJECTS TO RPT-NUM-REJECTED.
006380     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL3 AFTER 1.
006390     MOVE TOT-SUBTOTAL TO RPT-TOT-SUBTOTAL.
006400     MOVE TOT-DISCOUNT TO RPT-TOT-DISCOUNT.
006410     WRITE REPORT-RECORD FROM RPT-STATS-AMOUNTS AFTER 2.
006420     MOVE TOT-TAX        TO RPT-TOT-TAX.
006430     MOVE TOT-GRAND-TOTAL TO RPT-TOT-GRAND.
006440     WRITE REPORT-RECORD FROM RPT-STATS-AMOUNTS2 AFTER 1.
006450 950-EXIT.
006460     EXIT.
