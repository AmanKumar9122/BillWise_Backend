000010*****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF COBOL DEVELOPMENT CENTER
000030* ALL RIGHTS RESERVED
000040*****************************************************************
000050* PROGRAM:  PRODUPD1
000060*
000070* AUTHOR :  P. M. KIEL
000080*
000090* APPLIES ADD/UPDATE/INQUIRY MAINTENANCE REQUESTS AGAINST THE
000095* PRODUCT MASTER FILE.  REQUESTS MUST BE IN PRODUCT-ID SEQUENCE
000100* WITHIN THE REQUEST FILE; THE PRODUCT MASTER IS MAINTAINED IN
000110* PRODUCT-ID SEQUENCE ON DISK/TAPE.  UNMATCHED MASTER RECORDS
000120* ARE COPIED FORWARD UNCHANGED.  ADD REQUESTS WHOSE SKU ALREADY
000130* EXISTS ON THE MASTER, OR WHOSE UNIT TYPE IS NOT W, L OR C, ARE
000140* REJECTED AND REPORTED -- THE MASTER FILE IS NOT TOUCHED FOR A
000150* REJECTED REQUEST.  AN INQUIRY REQUEST (ACTION CODE 'I') NEVER
000155* UPDATES THE MASTER -- IT ONLY REPORTS WHETHER THE PRODUCT-ID IS
000156* ON FILE.  PRODUCT RECORDS ARE NEVER DELETED BY THIS RUN --
000170* THERE IS NO DELETE REQUEST CODE.
000180*****************************************************************
000190*                   C H A N G E   L O G
000200*---------------------------------------------------------------
000210* DATE-WRITTEN  09/02/88    P. M. KIEL
000220*   ORIGINAL VERSION.  ADD AND UPDATE REQUESTS ONLY.
000230* 03/10/91  G. L. FARROW        CR1991030
000260*   ADDED 300-VALIDATE-UNIT-TYPE -- UNIT TYPE MUST NOW BE W, L
000270*   OR C.  REJECTED ADDS NO LONGER UPDATE PROD-TBL-COUNT.
000271* 09/19/96  B. J. OKONKWO       CR1996061
000272*   300-VALIDATE-UNIT-TYPE NOW ALSO CHECKS THE BASE-UNIT LABEL
000273*   ITSELF -- A LIQUID PRODUCT'S LABEL MUST CONTAIN 'ML' OR 'L',
000274*   A WEIGHT PRODUCT'S LABEL MUST CONTAIN 'G' OR 'KG'.  WAREHOUSE
000275*   HAD SET UP SEVERAL LIQUID SKUS WITH A "PC" LABEL BY MISTAKE.
000280* 06/08/94  B. J. OKONKWO       CR1994070
000290*   ADDED DUPLICATE-SKU CHECK ON ADD REQUESTS (310-CHECK-SKU).
000295* 02/14/95  B. J. OKONKWO       CR1995008
000296*   EXTENDED DUPLICATE-SKU CHECK TO UPDATE REQUESTS -- A CHANGED
000297*   SKU MAY NOT COLLIDE WITH A DIFFERENT PRODUCT-ID.  ADDED
000298*   330-VALIDATE-AMOUNTS (PRICE MUST BE POSITIVE, STOCK AND
000299*   MIN-STOCK MAY NOT BE NEGATIVE) ON BOTH ADD AND UPDATE.
000300* 11/02/98  C. REYES            CR1998114
000310*   Y2K -- PROD-LAST-MAINT-DATE EXPANDED TO 8-DIGIT YYYYMMDD.
000320*   SEE PRODMSTR COPY MEMBER.
000321* 01/18/2000 B. J. OKONKWO      CR2000014
000322*   RETESTED 320-STAMP-MAINT-DATE AND THE REQUEST/MASTER
000323*   POSITIONING LOGIC ACROSS THE 1999/2000 BOUNDARY AGAINST LIVE
000324*   JANUARY 2000 MAINTENANCE REQUESTS.  NO CODE CHANGES REQUIRED.
000325* 05/22/2001 P. M. KIEL          CR2001047
000326*   ADDED ACTION CODE 'I' (INQUIRY) -- 230-PROCESS-INQUIRY-PROD
000327*   REPORTS WHETHER A PRODUCT-ID IS ON THE MASTER WITHOUT CHANGING
000328*   IT.  BUYING HAD BEEN RUNNING TEST ADD REQUESTS JUST TO SEE IF A
000329*   PRODUCT-ID WAS ALREADY ON FILE.
000330* 06/04/2001 P. M. KIEL          CR2001052
000331*   210-PROCESS-UPDATE-PROD WAS RE-STAMPING PROD-TBL-ENTRY AT
000332*   SUBSCRIPT NUM-MASTER-COPIED + 1 -- THE RUNNING COUNT OF EVERY
000333*   MASTER RECORD REWRITTEN SO FAR -- INSTEAD OF THE UPDATED
000334*   PRODUCT'S OWN SLOT.  A LATER DUPLICATE-SKU CHECK COULD THEREFORE
000335*   MISS A REAL COLLISION OR STOMP AN UNRELATED PRODUCT'S TABLE
000336*   ENTRY.  ADDED 316-FIND-PROD-SLOT TO LOCATE THE PRODUCT'S REAL
000337*   SLOT BY PROD-TBL-ID BEFORE PROD-TBL-ENTRY/PROD-TBL-ID ARE
000338*   RE-STAMPED.
000339*---------------------------------------------------------------
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.     PRODUPD1.
000360 AUTHOR.         P. M. KIEL.
000370 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000380 DATE-WRITTEN.   09/02/88.
000390 DATE-COMPILED.
000400 SECURITY.       NON-CONFIDENTIAL.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 ON  IS PRICE-OVERRIDE-SW
000480     CLASS ALPHA-CLASS IS 'A' THRU 'Z'.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT PRODUCT-FILE     ASSIGN TO PRODFILE
000520            ACCESS IS SEQUENTIAL
000530            FILE STATUS  IS  WS-PRODFILE-STATUS.
000540     SELECT PRODUCT-FILE-OUT ASSIGN TO PRODOUT
000550            ACCESS IS SEQUENTIAL
000560            FILE STATUS  IS  WS-PRODOUT-STATUS.
000570     SELECT REQUEST-FILE     ASSIGN TO PRODREQ
000580            ACCESS IS SEQUENTIAL
000590            FILE STATUS  IS  WS-REQFILE-STATUS.
000600     SELECT REPORT-FILE      ASSIGN TO PRODRPT
000610            FILE STATUS  IS  WS-REPORT-STATUS.
000620*****************************************************************
000630 DATA DIVISION.
000640 FILE SECTION.
000650*
000660 FD  PRODUCT-FILE
000670     RECORDING MODE IS F.
000680 01  PROD-REC-FD                 PIC X(142).
000690*
000700 FD  PRODUCT-FILE-OUT
000710     RECORDING MODE IS F.
000720 01  PROD-OUT-REC-FD             PIC X(142).
000730*
000740 FD  REQUEST-FILE
000750     RECORDING MODE IS F.
000760 01  REQUEST-REC-FD              PIC X(100).
000770*
000780 FD  REPORT-FILE
000790     RECORDING MODE IS F.
000800 01  REPORT-RECORD               PIC X(132).
000810*****************************************************************
000820 WORKING-STORAGE SECTION.
000830*****************************************************************
000840*
000850 01  SYSTEM-DATE-AND-TIME.
000860     05  CURRENT-DATE.
000870         10  CURRENT-YEAR            PIC 9(2).
000880         10  CURRENT-MONTH           PIC 9(2).
000890         10  CURRENT-DAY             PIC 9(2).
000900     05  CURRENT-TIME.
000910         10  CURRENT-HOUR            PIC 9(2).
000920         10  CURRENT-MINUTE          PIC 9(2).
000930         10  CURRENT-SECOND          PIC 9(2).
000940         10  CURRENT-HNDSEC          PIC 9(2).
000950 01  WS-CENTURY-DATE.
000960     05  WS-CC-YY                    PIC 9(4) COMP.
000970     05  WS-MAINT-DATE-8             PIC 9(8).
000972 01  WS-MAINT-DATE-8-X REDEFINES WS-MAINT-DATE-8.
000974     05  WS-MD8-CC                   PIC 9(02).
000976     05  WS-MD8-YY                   PIC 9(02).
000978     05  WS-MD8-MM                   PIC 9(02).
000980     05  WS-MD8-DD                   PIC 9(02).
000985*
000990 01  PROD-MAINT-REQUEST.
001000     05  PMR-ACTION-CODE             PIC X(1).
001010         88  PMR-ADD                      VALUE 'A'.
001020         88  PMR-UPDATE                   VALUE 'U'.
001030         88  PMR-INQUIRY                  VALUE 'I'.
001040     05  PMR-PROD-ID                 PIC 9(06).
001050     05  PMR-PROD-NAME               PIC X(30).
001060     05  PMR-PROD-SKU                PIC X(12).
001070     05  PMR-UNIT-PRICE              PIC S9(7)V99 COMP-3.
001080     05  PMR-UNIT-TYPE               PIC X(01).
001090     05  PMR-BASE-UNIT               PIC X(05).
001100     05  PMR-CURRENT-STOCK           PIC S9(7) COMP.
001110     05  PMR-MIN-STOCK               PIC S9(7) COMP.
001120     05  PMR-MAINT-USER              PIC X(08).
001130     05  FILLER                      PIC X(21) VALUE SPACES.
001140*
001150 01  WS-FIELDS.
001160     05  WS-PRODFILE-STATUS      PIC X(2)  VALUE SPACES.
001170     05  WS-PRODOUT-STATUS       PIC X(2)  VALUE SPACES.
001180     05  WS-REQFILE-STATUS       PIC X(2)  VALUE SPACES.
001190     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
001200     05  WS-REQ-EOF              PIC X     VALUE 'N'.
001210         88  WS-NO-MORE-REQS               VALUE 'Y'.
001220     05  WS-MAST-EOF             PIC X     VALUE 'N'.
001230         88  WS-NO-MORE-MASTER             VALUE 'Y'.
001240     05  WS-REQUEST-OK           PIC X     VALUE 'Y'.
001250         88  WS-REQUEST-ACCEPTED           VALUE 'Y'.
001260     05  WS-REJECT-REASON        PIC X(25) VALUE SPACES.
001270*
001275 77  I                           PIC S9(4) COMP  VALUE +0.
001280 01  WORK-VARIABLES.
001300     05  WS-SKU-FOUND-SW         PIC X           VALUE 'N'.
001310         88  WS-SKU-FOUND                        VALUE 'Y'.
001312     05  WS-BASE-UNIT-UC         PIC X(05)       VALUE SPACES.
001314     05  WS-UNIT-MATCH-CNT       PIC S9(3) COMP  VALUE +0.
001316     05  WS-UPD-TBL-IDX          PIC S9(4) COMP  VALUE +0.
001317     05  WS-INQUIRY-FOUND-SW     PIC X           VALUE 'N'.
001318         88  WS-INQUIRY-FOUND                    VALUE 'Y'.
001320*
001330* PRODUCT MASTER TABLE -- LOADED ONCE, USED FOR THE SKU-DUPLICATE
001340* CHECK ON ADD REQUESTS (SKUS MUST BE UNIQUE ACROSS THE MASTER).
001350*
001360 01  PROD-TABLE.
001370     05  PROD-TBL-COUNT          PIC S9(4) COMP  VALUE +0.
001380     05  PROD-TBL-ENTRY OCCURS 500 TIMES
001390                        DEPENDING ON PROD-TBL-COUNT
001400                        PIC X(12).
001405     05  PROD-TBL-ID OCCURS 500 TIMES
001406                        DEPENDING ON PROD-TBL-COUNT
001407                        PIC 9(06).
001410*
001420     COPY PRODMSTR REPLACING ==01  PROD-MASTER-RECORD==
001430                        BY  ==01  WS-CURR-MASTER==.
001440 01  WS-CURR-MASTER-KEY REDEFINES WS-CURR-MASTER.
001450     05  WS-CURR-KEY-ID          PIC 9(06).
001460     05  FILLER                  PIC X(136).
001470 01  WS-HIGH-KEY-REC.
001480     05  WS-HIGH-KEY-ID          PIC 9(06) VALUE 999999.
001490     05  FILLER                  PIC X(136) VALUE HIGH-VALUES.
001500*
001510 01  REPORT-TOTALS.
001520     05  NUM-ADD-REQUESTS        PIC S9(9) COMP-3  VALUE +0.
001530     05  NUM-ADD-PROCESSED       PIC S9(9) COMP-3  VALUE +0.
001540     05  NUM-UPDATE-REQUESTS     PIC S9(9) COMP-3  VALUE +0.
001550     05  NUM-UPDATE-PROCESSED    PIC S9(9) COMP-3  VALUE +0.
001560     05  NUM-INQUIRY-REQUESTS    PIC S9(9) COMP-3  VALUE +0.
001570     05  NUM-INQUIRY-PROCESSED   PIC S9(9) COMP-3  VALUE +0.
001580     05  NUM-REJECTED            PIC S9(9) COMP-3  VALUE +0.
001590     05  NUM-MASTER-COPIED       PIC S9(9) COMP-3  VALUE +0.
001600*
001610 01  RPT-HEADER1.
001620     05  FILLER                     PIC X(40)
001630               VALUE 'PRODUCT MASTER MAINTENANCE REPORT  DATE:'.
001640     05  RPT-MM                     PIC 99.
001650     05  FILLER                     PIC X     VALUE '/'.
001660     05  RPT-DD                     PIC 99.
001670     05  FILLER                     PIC X     VALUE '/'.
001680     05  RPT-YY                     PIC 99.
001690     05  FILLER                     PIC X(73) VALUE SPACES.
001700 01  RPT-REJECT-LINE.
001710     05  FILLER                     PIC X(11) VALUE 'REJECTED - '.
001720     05  RPT-REJ-PROD-ID            PIC ZZZZZ9.
001730     05  FILLER                     PIC X(10) VALUE '  REASON: '.
001740     05  RPT-REJ-REASON             PIC X(25).
001750     05  FILLER                     PIC X(74) VALUE SPACES.
001752 01  RPT-INQUIRY-LINE.
001753     05  FILLER                     PIC X(9)  VALUE 'INQUIRY '.
001754     05  RPT-INQ-PROD-ID            PIC ZZZZZ9.
001755     05  FILLER                     PIC X(2)  VALUE SPACES.
001756     05  RPT-INQ-PROD-SKU           PIC X(12).
001757     05  FILLER                     PIC X(2)  VALUE SPACES.
001758     05  RPT-INQ-PROD-NAME          PIC X(30).
001759     05  FILLER                     PIC X(2)  VALUE SPACES.
001760     05  RPT-INQ-STATUS             PIC X(09).
001761     05  FILLER                     PIC X(59) VALUE SPACES.
001762 01  RPT-STATS-HDR1.
001770     05  FILLER PIC X(30) VALUE 'RUN TOTALS:'.
001780     05  FILLER PIC X(102) VALUE SPACES.
001790 01  RPT-STATS-DETAIL.
001800     05  RPT-STATS-LABEL          PIC X(30).
001810     05  RPT-STATS-COUNT          PIC ZZZ,ZZZ,ZZ9.
001820     05  FILLER                   PIC X(89) VALUE SPACES.
001830*
001840 01  ABEND-TEST                  PIC X(2).
001850 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
001860*****************************************************************
001870 PROCEDURE DIVISION.
001880*****************************************************************
001890*
001900 000-MAIN.
001910     ACCEPT CURRENT-DATE FROM DATE.
001920     ACCEPT CURRENT-TIME FROM TIME.
001930     DISPLAY 'PRODUPD1 STARTED DATE = ' CURRENT-MONTH '/'
001940            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
001950*
001960     PERFORM 700-OPEN-FILES THRU 700-EXIT.
001970     PERFORM 800-INIT-REPORT THRU 800-EXIT.
001980     PERFORM 105-LOAD-SKU-TABLE THRU 105-EXIT.
001990*
002000     PERFORM 710-READ-REQUEST THRU 710-EXIT.
002010     PERFORM 720-READ-MASTER THRU 720-EXIT.
002020*
002030     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
002040             UNTIL WS-NO-MORE-REQS.
002050*
002060     PERFORM 730-COPY-REMAINING-MASTER THRU 730-EXIT
002070             UNTIL WS-NO-MORE-MASTER.
002080*
002090     PERFORM 950-REPORT-CONTROL-TOTALS THRU 950-EXIT.
002100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
002110*
002120     GOBACK.
002130*
002140 105-LOAD-SKU-TABLE.
002150     MOVE 0 TO PROD-TBL-COUNT.
002160     PERFORM 107-LOAD-ONE-SKU THRU 107-EXIT
002170             UNTIL WS-PRODFILE-STATUS = '10'.
002180     CLOSE PRODUCT-FILE.
002190     OPEN INPUT PRODUCT-FILE.
002200     MOVE SPACES TO WS-PRODFILE-STATUS.
002210 105-EXIT.
002220     EXIT.
002230*
002240 107-LOAD-ONE-SKU.
002250     READ PRODUCT-FILE INTO WS-CURR-MASTER
002260       AT END MOVE '10' TO WS-PRODFILE-STATUS.
002270     IF WS-PRODFILE-STATUS NOT = '10'
002280         ADD 1 TO PROD-TBL-COUNT
002290         MOVE PROD-SKU TO PROD-TBL-ENTRY(PROD-TBL-COUNT)
002295         MOVE PROD-ID  TO PROD-TBL-ID(PROD-TBL-COUNT)
002300     END-IF.
002310 107-EXIT.
002320     EXIT.
002330*
002340 100-PROCESS-REQUESTS.
002350     MOVE 'Y' TO WS-REQUEST-OK.
002360     MOVE SPACES TO WS-REJECT-REASON.
002370     PERFORM 110-POSITION-MASTER THRU 110-EXIT
002380             UNTIL WS-CURR-KEY-ID NOT < PMR-PROD-ID
002390                 OR WS-NO-MORE-MASTER.
002400     EVALUATE TRUE
002410         WHEN PMR-ADD
002420             ADD 1 TO NUM-ADD-REQUESTS
002430             PERFORM 200-PROCESS-ADD-PROD THRU 200-EXIT
002440         WHEN PMR-UPDATE
002450             ADD 1 TO NUM-UPDATE-REQUESTS
002460             PERFORM 210-PROCESS-UPDATE-PROD THRU 210-EXIT
002470         WHEN PMR-INQUIRY
002480             ADD 1 TO NUM-INQUIRY-REQUESTS
002490             PERFORM 230-PROCESS-INQUIRY-PROD THRU 230-EXIT
002500         WHEN OTHER
002510             MOVE 'N' TO WS-REQUEST-OK
002520             MOVE 'INVALID ACTION CODE' TO WS-REJECT-REASON
002530     END-EVALUATE.
002540     IF NOT WS-REQUEST-ACCEPTED
002550         ADD 1 TO NUM-REJECTED
002560         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT
002570     END-IF.
002580     PERFORM 710-READ-REQUEST THRU 710-EXIT.
002590 100-EXIT.
002600     EXIT.
002610*
002620 110-POSITION-MASTER.
002630     WRITE PROD-OUT-REC-FD FROM WS-CURR-MASTER.
002640     ADD 1 TO NUM-MASTER-COPIED.
002650     PERFORM 720-READ-MASTER THRU 720-EXIT.
002660 110-EXIT.
002670     EXIT.
002680*
002690 200-PROCESS-ADD-PROD.
002700     PERFORM 300-VALIDATE-UNIT-TYPE THRU 300-EXIT.
002705     IF WS-REQUEST-ACCEPTED
002706         PERFORM 330-VALIDATE-AMOUNTS THRU 330-EXIT
002707     END-IF.
002710     IF WS-REQUEST-ACCEPTED
002720         PERFORM 310-CHECK-DUPLICATE-SKU THRU 310-EXIT
002730     END-IF.
002740     IF WS-REQUEST-ACCEPTED
002750         MOVE PMR-PROD-ID     TO PROD-ID
002760         MOVE PMR-PROD-NAME   TO PROD-NAME
002770         MOVE PMR-PROD-SKU    TO PROD-SKU
002780         MOVE PMR-UNIT-PRICE  TO PROD-UNIT-PRICE
002790         MOVE PMR-UNIT-TYPE   TO PROD-UNIT-TYPE
002800         MOVE PMR-BASE-UNIT   TO PROD-BASE-UNIT
002810         MOVE PMR-CURRENT-STOCK TO PROD-CURRENT-STOCK
002820         MOVE PMR-MIN-STOCK   TO PROD-MIN-STOCK
002830         MOVE 'A'             TO PROD-STATUS-BYTE
002840         PERFORM 320-STAMP-MAINT-DATE THRU 320-EXIT
002850         MOVE PMR-MAINT-USER  TO PROD-LAST-MAINT-USER
002860         MOVE WS-MAINT-DATE-8 TO PROD-ADD-DATE
002870         MOVE SPACES          TO PROD-DATA-1 PROD-DATA-2
002880         WRITE PROD-OUT-REC-FD FROM WS-CURR-MASTER
002890         ADD 1 TO NUM-ADD-PROCESSED
002900         ADD 1 TO NUM-MASTER-COPIED
002910         ADD 1 TO PROD-TBL-COUNT
002920         MOVE PMR-PROD-SKU TO PROD-TBL-ENTRY(PROD-TBL-COUNT)
002925         MOVE PMR-PROD-ID  TO PROD-TBL-ID(PROD-TBL-COUNT)
002930     END-IF.
002940 200-EXIT.
002950     EXIT.
002960*
002970 210-PROCESS-UPDATE-PROD.
002980     IF WS-CURR-KEY-ID = PMR-PROD-ID AND NOT WS-NO-MORE-MASTER
002985         PERFORM 300-VALIDATE-UNIT-TYPE THRU 300-EXIT
002986         IF WS-REQUEST-ACCEPTED
002987             PERFORM 330-VALIDATE-AMOUNTS THRU 330-EXIT
002988         END-IF
002989         IF WS-REQUEST-ACCEPTED
002990             PERFORM 310-CHECK-DUPLICATE-SKU THRU 310-EXIT
002991         END-IF
002992         IF WS-REQUEST-ACCEPTED
002993             MOVE PMR-PROD-NAME   TO PROD-NAME
003000             MOVE PMR-PROD-SKU    TO PROD-SKU
003010             MOVE PMR-UNIT-PRICE  TO PROD-UNIT-PRICE
003020             MOVE PMR-UNIT-TYPE   TO PROD-UNIT-TYPE
003030             MOVE PMR-BASE-UNIT   TO PROD-BASE-UNIT
003040             MOVE PMR-CURRENT-STOCK TO PROD-CURRENT-STOCK
003050             MOVE PMR-MIN-STOCK   TO PROD-MIN-STOCK
003060             PERFORM 320-STAMP-MAINT-DATE THRU 320-EXIT
003070             MOVE PMR-MAINT-USER  TO PROD-LAST-MAINT-USER
003080             WRITE PROD-OUT-REC-FD FROM WS-CURR-MASTER
003090             ADD 1 TO NUM-UPDATE-PROCESSED
003100             ADD 1 TO NUM-MASTER-COPIED
003102             PERFORM 316-FIND-PROD-SLOT THRU 316-EXIT
003106         END-IF
003110         PERFORM 720-READ-MASTER THRU 720-EXIT
003120     ELSE
003130         MOVE 'N' TO WS-REQUEST-OK
003140         MOVE 'PRODUCT ID NOT ON MASTER' TO WS-REJECT-REASON
003150     END-IF.
003160 210-EXIT.
003170     EXIT.
003180*
003182 230-PROCESS-INQUIRY-PROD.
003184     IF WS-CURR-KEY-ID = PMR-PROD-ID AND NOT WS-NO-MORE-MASTER
003186         MOVE 'Y' TO WS-INQUIRY-FOUND-SW
003188     ELSE
003190         MOVE 'N' TO WS-INQUIRY-FOUND-SW
003192     END-IF.
003194     IF WS-INQUIRY-FOUND
003196         ADD 1 TO NUM-INQUIRY-PROCESSED
003198         MOVE PROD-ID   IN WS-CURR-MASTER TO RPT-INQ-PROD-ID
003200         MOVE PROD-SKU  IN WS-CURR-MASTER TO RPT-INQ-PROD-SKU
003202         MOVE PROD-NAME IN WS-CURR-MASTER TO RPT-INQ-PROD-NAME
003204         MOVE 'ON FILE'  TO RPT-INQ-STATUS
003206     ELSE
003208         MOVE PMR-PROD-ID  TO RPT-INQ-PROD-ID
003210         MOVE PMR-PROD-SKU TO RPT-INQ-PROD-SKU
003212         MOVE SPACES       TO RPT-INQ-PROD-NAME
003214         MOVE 'NOT FOUND' TO RPT-INQ-STATUS
003216     END-IF.
003218     WRITE REPORT-RECORD FROM RPT-INQUIRY-LINE AFTER 1.
003220 230-EXIT.
003222     EXIT.
003224*
003300 300-VALIDATE-UNIT-TYPE.
003305     IF PMR-UNIT-TYPE NOT = 'W' AND NOT = 'L' AND NOT = 'C'
003306         MOVE 'N' TO WS-REQUEST-OK
003307         MOVE 'INVALID UNIT TYPE' TO WS-REJECT-REASON
003308         GO TO 300-EXIT
003309     END-IF.
003310     MOVE PMR-BASE-UNIT TO WS-BASE-UNIT-UC.
003316     INSPECT WS-BASE-UNIT-UC CONVERTING
003317         'abcdefghijklmnopqrstuvwxyz' TO
003318         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003319     IF PMR-UNIT-TYPE = 'L'
003320             MOVE 0 TO WS-UNIT-MATCH-CNT
003321             INSPECT WS-BASE-UNIT-UC TALLYING WS-UNIT-MATCH-CNT
003322                 FOR ALL 'ML'
003323             INSPECT WS-BASE-UNIT-UC TALLYING WS-UNIT-MATCH-CNT
003324                 FOR ALL 'L'
003325             IF WS-UNIT-MATCH-CNT = 0
003326                 MOVE 'N' TO WS-REQUEST-OK
003327                 MOVE 'BASE UNIT INVALID FOR LIQUID' TO
003328                                                 WS-REJECT-REASON
003329             END-IF
003330         END-IF
003331         IF PMR-UNIT-TYPE = 'W'
003332             MOVE 0 TO WS-UNIT-MATCH-CNT
003333             INSPECT WS-BASE-UNIT-UC TALLYING WS-UNIT-MATCH-CNT
003334                 FOR ALL 'KG'
003335             INSPECT WS-BASE-UNIT-UC TALLYING WS-UNIT-MATCH-CNT
003336                 FOR ALL 'G'
003337             IF WS-UNIT-MATCH-CNT = 0
003338                 MOVE 'N' TO WS-REQUEST-OK
003339                 MOVE 'BASE UNIT INVALID FOR WEIGHT' TO
003340                                                 WS-REJECT-REASON
003341             END-IF
003342         END-IF
003370     END-IF.
003375 300-EXIT.
003380     EXIT.
003385*
003386 330-VALIDATE-AMOUNTS.
003387     IF PMR-UNIT-PRICE NOT > 0
003388         MOVE 'N' TO WS-REQUEST-OK
003389         MOVE 'PRICE MUST BE POSITIVE' TO WS-REJECT-REASON
003390     END-IF.
003391     IF PMR-CURRENT-STOCK < 0 OR PMR-MIN-STOCK < 0
003392         MOVE 'N' TO WS-REQUEST-OK
003393         MOVE 'STOCK FIELDS MUST NOT BE NEGATIVE' TO
003394                                             WS-REJECT-REASON
003395     END-IF.
003396 330-EXIT.
003397     EXIT.
003398*
003400 310-CHECK-DUPLICATE-SKU.
003410     MOVE 'N' TO WS-SKU-FOUND-SW.
003415     IF PROD-TBL-COUNT = 0
003416         GO TO 310-EXIT
003417     END-IF.
003420     PERFORM 315-SEARCH-SKU THRU 315-EXIT
003430         VARYING I FROM 1 BY 1
003440             UNTIL I > PROD-TBL-COUNT
003450                 OR WS-SKU-FOUND.
003460     IF WS-SKU-FOUND
003470         MOVE 'N' TO WS-REQUEST-OK
003480         MOVE 'DUPLICATE SKU' TO WS-REJECT-REASON
003490     END-IF.
003500 310-EXIT.
003510     EXIT.
003520*
003530 315-SEARCH-SKU.
003540     IF PROD-TBL-ENTRY(I) = PMR-PROD-SKU
003545             AND PROD-TBL-ID(I) NOT = PMR-PROD-ID
003550         MOVE 'Y' TO WS-SKU-FOUND-SW
003560     END-IF.
003570 315-EXIT.
003580     EXIT.
003590*
003591* 316-FIND-PROD-SLOT LOCATES THE UPDATED PRODUCT'S OWN ENTRY IN
003601* PROD-TABLE BY ITS PRODUCT-ID (THE ID NEVER CHANGES ON AN UPDATE,
003611* ONLY THE SKU CAN) AND RE-STAMPS PROD-TBL-ENTRY/PROD-TBL-ID AT
003621* THAT SLOT -- SEE CR2001052 BELOW.
003631 316-FIND-PROD-SLOT.
003641     MOVE 'N' TO WS-SKU-FOUND-SW.
003651     PERFORM 318-SEARCH-PROD-ID THRU 318-EXIT
003661         VARYING WS-UPD-TBL-IDX FROM 1 BY 1
003671             UNTIL WS-UPD-TBL-IDX > PROD-TBL-COUNT
003681                 OR WS-SKU-FOUND.
003691     IF WS-SKU-FOUND
003701         MOVE PMR-PROD-SKU TO PROD-TBL-ENTRY(WS-UPD-TBL-IDX)
003711         MOVE PMR-PROD-ID  TO PROD-TBL-ID(WS-UPD-TBL-IDX)
003721     END-IF.
003731 316-EXIT.
003741     EXIT.
003751*
003761 318-SEARCH-PROD-ID.
003771     IF PROD-TBL-ID(WS-UPD-TBL-IDX) = PMR-PROD-ID
003781         MOVE 'Y' TO WS-SKU-FOUND-SW
003791     END-IF.
003801 318-EXIT.
003811     EXIT.
003821*
003900 320-STAMP-MAINT-DATE.
003910     ACCEPT CURRENT-DATE FROM DATE.
003920     COMPUTE WS-CC-YY = 2000 + CURRENT-YEAR.
003930     STRING WS-CC-YY CURRENT-MONTH CURRENT-DAY
003940             DELIMITED BY SIZE INTO WS-MAINT-DATE-8.
003950     MOVE WS-MAINT-DATE-8 TO PROD-LAST-MAINT-DATE.
003960 320-EXIT.
003970     EXIT.
003980*
003990 700-OPEN-FILES.
004000     OPEN INPUT  PRODUCT-FILE REQUEST-FILE
004010          OUTPUT PRODUCT-FILE-OUT REPORT-FILE.
004020     IF WS-PRODFILE-STATUS NOT = '00'
004030       DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'
004040               WS-PRODFILE-STATUS
004050       MOVE 16 TO RETURN-CODE
004060       MOVE 'Y' TO WS-REQ-EOF
004070     END-IF.
004080     IF WS-REQFILE-STATUS NOT = '00'
004090       DISPLAY 'ERROR OPENING REQUEST FILE. RC:'
004100               WS-REQFILE-STATUS
004110       MOVE 16 TO RETURN-CODE
004120       MOVE 'Y' TO WS-REQ-EOF
004130     END-IF.
004140 700-EXIT.
004150     EXIT.
004160*
004170 710-READ-REQUEST.
004180     READ REQUEST-FILE INTO PROD-MAINT-REQUEST
004190       AT END MOVE 'Y' TO WS-REQ-EOF.
004200 710-EXIT.
004210     EXIT.
004220*
004230 720-READ-MASTER.
004240     READ PRODUCT-FILE INTO WS-CURR-MASTER
004250       AT END
004260         MOVE 'Y' TO WS-MAST-EOF
004270         MOVE WS-HIGH-KEY-REC TO WS-CURR-MASTER.
004280 720-EXIT.
004290     EXIT.
004300*
004310 730-COPY-REMAINING-MASTER.
004320* SHOULD NOT NORMALLY FIRE -- REQUESTS EXHAUST BEFORE THE MASTER
004330* DOES UNLESS THE MASTER HAS TRAILING RECORDS NO REQUEST TOUCHED.
004340     MOVE 'Y' TO WS-MAST-EOF.
004350 730-EXIT.
004360     EXIT.
004370*
004380 790-CLOSE-FILES.
004390     CLOSE PRODUCT-FILE PRODUCT-FILE-OUT REQUEST-FILE REPORT-FILE.
004400 790-EXIT.
004410     EXIT.
004420*
004430 800-INIT-REPORT.
004440     MOVE CURRENT-YEAR   TO RPT-YY.
004450     MOVE CURRENT-MONTH  TO RPT-MM.
004460     MOVE CURRENT-DAY    TO RPT-DD.
004470     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
004480 800-EXIT.
004490     EXIT.
004500*
004510 299-REPORT-BAD-REQUEST.
004520     MOVE PMR-PROD-ID TO RPT-REJ-PROD-ID.
004530     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.
004540     WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.
004550 299-EXIT.
004560     EXIT.
004570*
004580 950-REPORT-CONTROL-TOTALS.
004590     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
004600     MOVE 'ADD REQUESTS READ.........' TO RPT-STATS-LABEL.
004610     MOVE NUM-ADD-REQUESTS TO RPT-STATS-COUNT.
004620     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004630     MOVE 'ADD REQUESTS PROCESSED....' TO RPT-STATS-LABEL.
004640     MOVE NUM-ADD-PROCESSED TO RPT-STATS-COUNT.
004650     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004660     MOVE 'UPDATE REQUESTS READ......' TO RPT-STATS-LABEL.
004670     MOVE NUM-UPDATE-REQUESTS TO RPT-STATS-COUNT.
004680     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004690     MOVE 'UPDATE REQUESTS PROCESSED.' TO RPT-STATS-LABEL.
004700     MOVE NUM-UPDATE-PROCESSED TO RPT-STATS-COUNT.
004710     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004712     MOVE 'INQUIRY REQUESTS READ.....' TO RPT-STATS-LABEL.
004714     MOVE NUM-INQUIRY-REQUESTS TO RPT-STATS-COUNT.
004716     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004718     MOVE 'INQUIRY REQUESTS PROCESSED' TO RPT-STATS-LABEL.
004720     MOVE NUM-INQUIRY-PROCESSED TO RPT-STATS-COUNT.
004722     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004780     MOVE 'REQUESTS REJECTED.........' TO RPT-STATS-LABEL.
004790     MOVE NUM-REJECTED TO RPT-STATS-COUNT.
004800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004810     MOVE 'MASTER RECORDS WRITTEN....' TO RPT-STATS-LABEL.
004820     MOVE NUM-MASTER-COPIED TO RPT-STATS-COUNT.
004830     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.
004840 950-EXIT.
004850     EXIT.
