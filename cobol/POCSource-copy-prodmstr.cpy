000010*****************************************************************
000020* MEMBER:  PRODMSTR
000030* PRODUCT MASTER RECORD - MERCHANDISE CATALOG
000040*
000050* P. KIEL      09/02/88  ORIGINAL LAYOUT FOR PRODUCT MASTER FILE.
000060* S. NAKASHIMA 04/17/90  ADDED PROD-MIN-STOCK FOR REORDER ALERTS.
000070* G. FARROW    03/10/91  ADDED PROD-LAST-MAINT BLOCK AND SPARES.
000080* C. REYES     11/02/98  Y2K -- EXPANDED DATE FIELDS TO 4-DIGIT  CR1998114
000090*                        YEAR.  SEE PROD-LAST-MAINT-DATE-X.      CR1998114
000100*****************************************************************
000110 01  PROD-MASTER-RECORD.
000120     05  PROD-KEY.
000130         10  PROD-ID                  PIC 9(06).
000140     05  PROD-NAME                    PIC X(30).
000150     05  PROD-SKU                     PIC X(12).
000160     05  PROD-UNIT-PRICE               PIC S9(7)V99 COMP-3.
000170     05  PROD-UNIT-TYPE               PIC X(01).
000180         88  PROD-TYPE-WEIGHT                  VALUE 'W'.
000190         88  PROD-TYPE-LIQUID                  VALUE 'L'.
000200         88  PROD-TYPE-COUNT                   VALUE 'C'.
000210     05  PROD-BASE-UNIT               PIC X(05).
000220     05  PROD-CURRENT-STOCK           PIC S9(7) COMP.
000230     05  PROD-MIN-STOCK               PIC S9(7) COMP.
000240     05  PROD-STATUS-BYTE             PIC X(01) VALUE 'A'.
000250         88  PROD-STATUS-ACTIVE                VALUE 'A'.
000260         88  PROD-STATUS-INACTIVE              VALUE 'I'.
000270     05  PROD-LAST-MAINT-DATE         PIC 9(08) VALUE ZEROS.
000280     05  PROD-LAST-MAINT-DATE-X REDEFINES
000290         PROD-LAST-MAINT-DATE.
000300         10  PROD-LMD-CC              PIC 9(02).
000310         10  PROD-LMD-YY              PIC 9(02).
000320         10  PROD-LMD-MM              PIC 9(02).
000330         10  PROD-LMD-DD              PIC 9(02).
000340     05  PROD-LAST-MAINT-USER         PIC X(08) VALUE SPACES.
000350     05  PROD-ADD-DATE                PIC 9(08) VALUE ZEROS.
000360     05  PROD-DATA-1                  PIC X(10) VALUE SPACES.
000370     05  PROD-DATA-2                  PIC X(20) VALUE SPACES.
000380     05  FILLER                       PIC X(20) VALUE SPACES.
