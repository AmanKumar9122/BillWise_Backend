000010*****************************************************************
000020* MEMBER:  SALETRAN
000030* SALE TRANSACTION RECORD - ONE HEADER, UP TO 20 LINE ITEMS
000040*
000050* R. VANCE     06/14/87  ORIGINAL LAYOUT FOR SALE TRANSACTION.
000060* P. KIEL      09/02/88  RAISED ITEM LIMIT TO 20 PER TICKET.
000070* G. FARROW    03/10/91  ADDED TXN-DISCOUNT-PCT FOR INVOICE-LEVEL CR1991027
000080*                        PERCENTAGE DISCOUNTS.                  CR1991027
000090*****************************************************************
000100 01  SALE-TRAN-RECORD.
000110     05  TXN-KEY.
000120         10  TXN-ID                   PIC 9(06).
000130     05  TXN-CUST-CONTACT             PIC X(10).
000140     05  TXN-CUST-NAME                PIC X(30).
000150     05  TXN-DISCOUNT-PCT             PIC S9(3)V99 COMP-3.
000160     05  TXN-ITEM-COUNT               PIC 9(02) COMP.
000170     05  TXN-ITEM-TABLE OCCURS 20 TIMES.
000180         10  TXN-ITEM-SKU             PIC X(12).
000200         10  TXN-ITEM-QTY             PIC 9(05) COMP.
000210     05  FILLER                       PIC X(20) VALUE SPACES.
