000010*****************************************************************
000020* MEMBER:  INVCREC
000030* INVOICE RECORD - ONE PER ACCEPTED TRANSACTION
000040*
000050* R. VANCE     06/14/87  ORIGINAL LAYOUT FOR INVOICE OUTPUT FILE.
000060* G. FARROW    03/10/91  ADDED INV-TOTAL-DISCOUNT AND SPLIT OUT  CR1991027
000070*                        INV-TOTAL-TAX FROM THE OLD COMBINED     CR1991027
000080*                        ADJUSTMENT FIELD.                       CR1991027
000090*****************************************************************
000100 01  INVOICE-RECORD.
000110     05  INV-KEY.
000120         10  INV-ID                   PIC 9(06).
000130     05  INV-NUMBER                   PIC X(12).
000140     05  INV-DATE                     PIC 9(14).
000150     05  INV-DATE-X REDEFINES INV-DATE.
000160         10  INV-DATE-YYYYMMDD        PIC 9(08).
000170         10  INV-DATE-HHMMSS          PIC 9(06).
000180     05  INV-CUST-ID                  PIC 9(06).
000190     05  INV-SUBTOTAL                 PIC S9(9)V99 COMP-3.
000200     05  INV-TOTAL-DISCOUNT           PIC S9(9)V99 COMP-3.
000210     05  INV-TOTAL-TAX                PIC S9(9)V99 COMP-3.
000220     05  INV-GRAND-TOTAL              PIC S9(9)V99 COMP-3.
000230     05  FILLER                       PIC X(20) VALUE SPACES.
